000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    BNKMSTR.                                          00000200
000300 AUTHOR.        R P KOWALSKI.                                     00000300
000400 INSTALLATION.  FIRST COMMUNITY BANK - DATA PROCESSING.           00000400
000500 DATE-WRITTEN.  03/14/94.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      CONFIDENTIAL - CUSTOMER ACCOUNT DATA.             00000700
000800***************************************************************** 00000800
000900* BNKMSTR -- NIGHTLY ACCOUNT MASTER UPDATE                        00000900
001000*                                                                 00001000
001100* READS THE COMMAND FILE (CMDFILE) AND APPLIES EACH COMMAND IN    00001100
001200* TURN AGAINST THE IN-MEMORY COPY OF THE ACCOUNT MASTER           00001200
001300* (ACCTMSTR): OPEN ACCOUNT, DEPOSIT, WITHDRAW, LOGIN, LOCK,       00001300
001400* UNLOCK, MIGRATE A LEGACY PASSBOOK ACCOUNT, AND THE TELLER       00001400
001500* SUPERVISOR'S ADMIN COMMANDS.  REPLACES THE OLD OVER-THE-COUNTER 00001500
001600* TELLER TERMINAL UPDATE -- THIS BRANCH CLOSED ITS TELLER LINE    00001600
001700* CONVERSION TO BATCH IN 1994 AND COMMANDS NOW ARRIVE ON CMDFILE  00001700
001800* FROM THE FRONT-OFFICE CAPTURE SYSTEM.                           00001800
001900*                                                                 00001900
002000* AT END OF RUN THE MASTER IS RESORTED INTO ACCOUNT NUMBER ORDER  00002000
002100* (BNKSORT) AND REWRITTEN, THE AUDIT LOG ENTRIES BUILT DURING THE 00002100
002200* RUN ARE APPENDED TO AUDITLOG, AND A SUMMARY REPORT IS PRINTED.  00002200
002300*                                                                 00002300
002400*    DATE     BY    REQ#      DESCRIPTION                         00002400
002500*    -------- ----  --------  ----------------------------------  00002500
002600*    03/14/94 RPK   ACC-0001  ORIGINAL PROGRAM -- CREATE, DEPOSIT,00002600
002700*                             WITHDRAW, LOGIN, SUMMARY REPORT     00002700
002800*    11/02/96 DJT   ACC-0014  ADDED ACCT-TXN-COUNT AND WIDENED THE00002800
002900*                             SUMMARY REPORT WITH A TXNS COLUMN   00002900
003000*    02/09/97 DJT   ACC-0019  ADDED LOCK/UNLOCK, AUDIT LOG        00003000
003100*                             (AUDITLOG), PULLED PASSWORD DIGEST  00003100
003200*                             OUT TO BNKHASH SO ALL PATHS SHARE IT00003200
003300*    06/30/99 RPK   ACC-0032  Y2K REMEDIATION -- TIMESTAMP NOW    00003300
003400*                             BUILT FROM A 4-DIGIT YEAR (ACCEPT   00003400
003500*                             FROM DATE YYYYMMDD), REVIEWED AND   00003500
003600*                             PASSED                              00003600
003700*    04/05/00 MLW   ACC-0044  ADDED MIGRATE FOR THE PASSBOOK      00003700
003800*                             CONVERSION PROJECT                  00003800
003900*    09/18/01 MLW   ACC-0051  ADDED ADMIN COMMAND CODES           00003900
004000*                             (ADMINLOGIN/ADMLSTALL/ADMLBAL/      00004000
004100*                             ADMVIEWLOG), CALL TO BNKVLOG, AND   00004100
004200*                             THE BNKSORT RESORT BEFORE REWRITE   00004200
004300***************************************************************** 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-390.                                        00004600
004700 OBJECT-COMPUTER. IBM-390.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM                                           00004900
005000     CLASS DIGIT-CLASS IS '0' THRU '9'                            00005000
005100     UPSI-0 IS BNKMSTR-RUN-SW                                     00005100
005200         ON STATUS IS BNKMSTR-TRACE-ON                            00005200
005300         OFF STATUS IS BNKMSTR-TRACE-OFF.                         00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR                00005600
005700         ORGANIZATION IS LINE SEQUENTIAL                          00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS IS WS-ACCTMSTR-STATUS.                       00005900
006000*                                                                 00006000
006100     SELECT ACCOUNT-MASTER-OUT  ASSIGN TO ACCTMOUT                00006100
006200         ORGANIZATION IS LINE SEQUENTIAL                          00006200
006300         ACCESS IS SEQUENTIAL                                     00006300
006400         FILE STATUS IS WS-ACCTMOUT-STATUS.                       00006400
006500*                                                                 00006500
006600     SELECT COMMAND-FILE ASSIGN TO CMDFILE                        00006600
006700         ORGANIZATION IS LINE SEQUENTIAL                          00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS IS WS-CMDFILE-STATUS.                        00006900
007000*                                                                 00007000
007100     SELECT AUDIT-LOG-FILE ASSIGN TO AUDITLOG                     00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         ACCESS IS SEQUENTIAL                                     00007300
007400         FILE STATUS IS WS-AUDITLOG-STATUS.                       00007400
007500*                                                                 00007500
007600     SELECT REPORT-FILE ASSIGN TO BNKRPT                          00007600
007700         FILE STATUS IS WS-BNKRPT-STATUS.                         00007700
007800*                                                                 00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100***************************************************************** 00008100
008200* ACCOUNT MASTER -- READ AT START OF RUN.  LAYOUT IS BNKACCT.     00008200
008300***************************************************************** 00008300
008400 FD  ACCOUNT-MASTER-FILE                                          00008400
008500     RECORDING MODE IS F.                                         00008500
008600     COPY BNKACCT.                                                00008600
008700*                                                                 00008700
008800***************************************************************** 00008800
008900* ACCOUNT MASTER -- REWRITTEN AT END OF RUN FROM THE SORTED       00008900
009000* IN-MEMORY TABLE.  A SEPARATE OUTPUT FILE SO THE ORIGINAL        00009000
009100* ACCTMSTR IS NEVER UPDATED IN PLACE -- THE NIGHTLY JCL RENAMES   00009100
009200* ACCTMOUT OVER ACCTMSTR AFTER A CLEAN RUN.                       00009200
009300***************************************************************** 00009300
009400 FD  ACCOUNT-MASTER-OUT                                           00009400
009500     RECORDING MODE IS F.                                         00009500
009600 01  AMO-RECORD                 PIC X(90).                        00009600
009700*                                                                 00009700
009800***************************************************************** 00009800
009900* COMMAND FILE -- ONE COMMAND PER LINE, LAYOUT IS BNKCMD.         00009900
010000***************************************************************** 00010000
010100 FD  COMMAND-FILE                                                 00010100
010200     RECORDING MODE IS F.                                         00010200
010300     COPY BNKCMD.                                                 00010300
010400*                                                                 00010400
010500***************************************************************** 00010500
010600* AUDIT LOG -- APPEND-ONLY, LAYOUT IS BNKAUD.  OPENED EXTEND AT   00010600
010700* 750-WRITE-AUDIT-LOG SO A RUN NEVER DISTURBS PRIOR ENTRIES.      00010700
010800***************************************************************** 00010800
010900 FD  AUDIT-LOG-FILE                                               00010900
011000     RECORDING MODE IS F.                                         00011000
011100     COPY BNKAUD.                                                 00011100
011200*                                                                 00011200
011300***************************************************************** 00011300
011400* SYSOUT-EQUIVALENT SUMMARY/ADMIN REPORT.                         00011400
011500***************************************************************** 00011500
011600 FD  REPORT-FILE                                                  00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  RPT-RECORD                 PIC X(132).                       00011800
011900*                                                                 00011900
012000 WORKING-STORAGE SECTION.                                         00012000
012100***************************************************************** 00012100
012200* FILE STATUS / EOF SWITCHES                                      00012200
012300***************************************************************** 00012300
012400 01  WS-FILE-SWITCHES.                                            00012400
012500     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.          00012500
012600         88  WS-ACCTMSTR-OK          VALUE '00'.                  00012600
012700     05  WS-ACCTMOUT-STATUS      PIC X(02) VALUE SPACES.          00012700
012800         88  WS-ACCTMOUT-OK          VALUE '00'.                  00012800
012900     05  WS-CMDFILE-STATUS       PIC X(02) VALUE SPACES.          00012900
013000         88  WS-CMDFILE-OK           VALUE '00'.                  00013000
013100     05  WS-AUDITLOG-STATUS      PIC X(02) VALUE SPACES.          00013100
013200         88  WS-AUDITLOG-OK          VALUE '00'.                  00013200
013300     05  WS-BNKRPT-STATUS        PIC X(02) VALUE SPACES.          00013300
013400         88  WS-BNKRPT-OK            VALUE '00'.                  00013400
013500     05  FILLER                  PIC X(02) VALUE SPACES.          00013500
013600*                                                                 00013600
013700 01  WS-EOF-SWITCHES.                                             00013700
013800     05  WS-ACCTMSTR-EOF-SW      PIC X(01) VALUE 'N'.             00013800
013900         88  WS-ACCTMSTR-EOF         VALUE 'Y'.                   00013900
014000         88  WS-ACCTMSTR-NOT-EOF      VALUE 'N'.                  00014000
014100     05  WS-CMDFILE-EOF-SW       PIC X(01) VALUE 'N'.             00014100
014200         88  WS-CMDFILE-EOF           VALUE 'Y'.                  00014200
014300         88  WS-CMDFILE-NOT-EOF       VALUE 'N'.                  00014300
014400     05  FILLER                  PIC X(02) VALUE SPACES.          00014400
014500*                                                                 00014500
014600***************************************************************** 00014600
014700* IN-MEMORY ACCOUNT TABLE -- LOADED FROM ACCTMSTR AT 100, GROWN   00014700
014800* BY 210-CREATE-ACCOUNT, RESORTED BY BNKSORT AND REWRITTEN TO     00014800
014900* ACCTMOUT AT 700.  WS-ACCT-COUNT MUST BE DEFINED AHEAD OF THE    00014900
015000* TABLE IT DRIVES.                                                00015000
015100***************************************************************** 00015100
015200 77  WS-ACCT-COUNT               PIC S9(4) COMP VALUE 0.          00015200
015300 01  WS-ACCOUNT-TABLE.                                            00015300
015400     05  WS-ACCT-ENTRY OCCURS 0 TO 500 TIMES                      00015400
015500             DEPENDING ON WS-ACCT-COUNT.                          00015500
015600         10  WS-ACCT-NUMBER         PIC X(10).                    00015600
015700         10  WS-ACCT-CUSTOMER-NAME  PIC X(20).                    00015700
015800         10  WS-ACCT-PASSWORD-HASH  PIC X(44).                    00015800
015900         10  WS-ACCT-PIN            PIC X(04).                    00015900
016000         10  WS-ACCT-BALANCE        PIC S9(9)V99 COMP-3.          00016000
016100         10  WS-ACCT-LOCKED-FLAG    PIC X(01).                    00016100
016200             88  WS-ACCT-IS-LOCKED      VALUE 'Y'.                00016200
016300             88  WS-ACCT-IS-ACTIVE       VALUE 'N'.               00016300
016400         10  WS-ACCT-TXN-COUNT      PIC 9(04).                    00016400
016500         10  FILLER                 PIC X(01).                    00016500
016600*                                                                 00016600
016700***************************************************************** 00016700
016800* AUDIT LOG BUFFER -- ONE ENTRY PER EVENT LOGGED DURING THE RUN.  00016800
016900* FLUSHED TO AUDITLOG (OPEN EXTEND) AT 750 SO THE FILE IS TOUCHED 00016900
017000* ONCE PER RUN, NOT ONCE PER EVENT.  WS-AUDIT-COUNT MUST BE       00017000
017100* DEFINED AHEAD OF THE TABLE IT DRIVES.                           00017100
017200***************************************************************** 00017200
017300 77  WS-AUDIT-COUNT              PIC S9(4) COMP VALUE 0.          00017300
017400 01  WS-AUDIT-BUFFER.                                             00017400
017500     05  WS-AUDIT-ENTRY OCCURS 0 TO 2000 TIMES                    00017500
017600             DEPENDING ON WS-AUDIT-COUNT.                         00017600
017700         10  WS-AUD-TIMESTAMP       PIC X(19).                    00017700
017800         10  WS-AUD-ACTION          PIC X(16).                    00017800
017900         10  WS-AUD-ACCOUNT         PIC X(10).                    00017900
018000         10  WS-AUD-STATUS          PIC X(07).                    00018000
018100         10  WS-AUD-DETAILS         PIC X(40).                    00018100
018200         10  FILLER                 PIC X(04).                    00018200
018300 01  WS-AUDIT-BUFFER-BYTES REDEFINES WS-AUDIT-BUFFER.             00018300
018400     05  WS-AUD-WHOLE-LINE OCCURS 0 TO 2000 TIMES                 00018400
018500             DEPENDING ON WS-AUDIT-COUNT                          00018500
018600             PIC X(96).                                           00018600
018700*                                                                 00018700
018800***************************************************************** 00018800
018900* CURRENT-TRANSACTION WORK AREA -- LAYOUT IS BNKTRN.  REUSED FOR  00018900
019000* EACH DEPOSIT/WITHDRAW; NOT KEPT PAST THE COMMAND THAT BUILT IT. 00019000
019100***************************************************************** 00019100
019200 COPY BNKTRN.                                                     00019200
019300*                                                                 00019300
019400***************************************************************** 00019400
019500* RUN TOTALS FOR THE END-OF-RUN SUMMARY REPORT.                   00019500
019600***************************************************************** 00019600
019700 01  WS-RUN-TOTALS.                                               00019700
019800     05  WS-TOT-ACCTS-CREATED    PIC S9(5) COMP VALUE 0.          00019800
019900     05  WS-TOT-DEPOSITS-OK      PIC S9(5) COMP VALUE 0.          00019900
020000     05  WS-TOT-DEPOSITS-AMT     PIC S9(9)V99 COMP-3 VALUE 0.     00020000
020100     05  WS-TOT-WITHDRAWALS-OK   PIC S9(5) COMP VALUE 0.          00020100
020200     05  WS-TOT-WITHDRAWALS-AMT  PIC S9(9)V99 COMP-3 VALUE 0.     00020200
020300     05  WS-TOT-LOGIN-FAILURES   PIC S9(5) COMP VALUE 0.          00020300
020400     05  WS-TOT-PIN-FAILURES     PIC S9(5) COMP VALUE 0.          00020400
020500     05  WS-TOT-WITHDRAW-FAILS   PIC S9(5) COMP VALUE 0.          00020500
020600     05  WS-TOT-LOCKS            PIC S9(5) COMP VALUE 0.          00020600
020700     05  WS-TOT-UNLOCKS          PIC S9(5) COMP VALUE 0.          00020700
020800 01  WS-RUN-TOTALS-RAW REDEFINES WS-RUN-TOTALS.                   00020800
020900     05  FILLER                  PIC X(40).                       00020900
021000*                                                                 00021000
021100***************************************************************** 00021100
021200* ACCOUNT NUMBER GENERATOR -- CREATE WITH A BLANK CMD-ACCT-NUMBER 00021200
021300* GETS A 10-DIGIT ZERO-PADDED NUMBER FROM THIS LINEAR CONGRUENCE, 00021300
021400* RETRIED UNTIL THE CANDIDATE IS NOT ALREADY ON THE TABLE.  SEEDED00021400
021500* FROM THE CLOCK AT 050-OPEN-ALL-FILES SO TWO RUNS DO NOT HAND OUT00021500
021600* THE SAME FIRST NUMBER.                                          00021600
021700***************************************************************** 00021700
021800 77  WS-ACCT-SEED                PIC S9(10) COMP VALUE 0.         00021800
021900 77  WS-SEED-QUOTIENT            PIC S9(10) COMP VALUE 0.         00021900
022000 01  WS-ACCT-CANDIDATE-AREA.                                      00022000
022100     05  WS-ACCT-CANDIDATE-NUM   PIC 9(10).                       00022100
022200 01  WS-ACCT-CANDIDATE-ALPHA REDEFINES WS-ACCT-CANDIDATE-AREA.    00022200
022300     05  WS-ACCT-CANDIDATE-TEXT  PIC X(10).                       00022300
022400*                                                                 00022400
022500***************************************************************** 00022500
022600* EVENT TIMESTAMP -- "YYYY-MM-DD HH:MM:SS", BUILT ONCE PER        00022600
022700* COMMAND BY 500-BUILD-TIMESTAMP.                                 00022700
022800***************************************************************** 00022800
022900 01  WS-CURRENT-DATE-TIME.                                        00022900
023000     05  WS-CURRENT-DATE-YYYYMMDD.                                00023000
023100         10  WS-CURR-YYYY        PIC 9(04).                       00023100
023200         10  WS-CURR-MM          PIC 9(02).                       00023200
023300         10  WS-CURR-DD          PIC 9(02).                       00023300
023400     05  WS-CURRENT-TIME.                                         00023400
023500         10  WS-CURR-HH          PIC 9(02).                       00023500
023600         10  WS-CURR-MIN         PIC 9(02).                       00023600
023700         10  WS-CURR-SS          PIC 9(02).                       00023700
023800         10  WS-CURR-HSEC        PIC 9(02).                       00023800
023900     05  FILLER                  PIC X(01).                       00023900
024000*                                                                 00024000
024100 01  WS-TIMESTAMP-AREA.                                           00024100
024200     05  WS-TIMESTAMP            PIC X(19).                       00024200
024300 01  WS-TIMESTAMP-FIELDS REDEFINES WS-TIMESTAMP-AREA.             00024300
024400     05  WS-TS-YYYY              PIC X(04).                       00024400
024500     05  WS-TS-DASH1             PIC X(01).                       00024500
024600     05  WS-TS-MM                PIC X(02).                       00024600
024700     05  WS-TS-DASH2             PIC X(01).                       00024700
024800     05  WS-TS-DD                PIC X(02).                       00024800
024900     05  WS-TS-SPACE             PIC X(01).                       00024900
025000     05  WS-TS-HH                PIC X(02).                       00025000
025100     05  WS-TS-COLON1            PIC X(01).                       00025100
025200     05  WS-TS-MIN               PIC X(02).                       00025200
025300     05  WS-TS-COLON2            PIC X(01).                       00025300
025400     05  WS-TS-SS                PIC X(02).                       00025400
025500*                                                                 00025500
025600***************************************************************** 00025600
025700* MISCELLANEOUS SWITCHES, SUBSCRIPTS AND HOLD FIELDS.             00025700
025800***************************************************************** 00025800
025900 77  WS-ADMIN-AUTHENTICATED-SW   PIC X(01) VALUE 'N'.             00025900
026000     88  WS-ADMIN-IS-AUTHENTICATED  VALUE 'Y'.                    00026000
026100     88  WS-ADMIN-NOT-AUTHENTICATED VALUE 'N'.                    00026100
026200*                                                                 00026200
026300 77  WS-PIN-VALID-SW             PIC X(01) VALUE 'N'.             00026300
026400     88  WS-PIN-IS-VALID             VALUE 'Y'.                   00026400
026500     88  WS-PIN-IS-INVALID            VALUE 'N'.                  00026500
026600*                                                                 00026600
026700 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.             00026700
026800     88  WS-ACCOUNT-WAS-FOUND        VALUE 'Y'.                   00026800
026900     88  WS-ACCOUNT-NOT-FOUND         VALUE 'N'.                  00026900
027000*                                                                 00027000
027100 77  WS-UNIQUE-SW                PIC X(01) VALUE 'N'.             00027100
027200     88  WS-CANDIDATE-IS-UNIQUE      VALUE 'Y'.                   00027200
027300     88  WS-CANDIDATE-NOT-UNIQUE      VALUE 'N'.                  00027300
027400*                                                                 00027400
027500 77  WS-NEEDS-MIGRATION-SW       PIC X(01) VALUE 'N'.             00027500
027600     88  WS-ACCOUNT-NEEDS-MIGRATION  VALUE 'Y'.                   00027600
027700     88  WS-ACCOUNT-IS-CURRENT        VALUE 'N'.                  00027700
027800*                                                                 00027800
027900 01  WS-SUBSCRIPTS.                                               00027900
028000     05  WS-SEARCH-IDX           PIC S9(4) COMP VALUE 0.          00028000
028100     05  WS-FOUND-INDEX          PIC S9(4) COMP VALUE 0.          00028100
028200     05  WS-PIN-CHAR-IDX         PIC S9(4) COMP VALUE 0.          00028200
028300     05  WS-PRINT-IDX            PIC S9(4) COMP VALUE 0.          00028300
028400     05  WS-REWRITE-IDX          PIC S9(4) COMP VALUE 0.          00028400
028500     05  WS-AUDIT-WRITE-IDX      PIC S9(4) COMP VALUE 0.          00028500
028600     05  WS-LOG-LINE-IDX         PIC S9(4) COMP VALUE 0.          00028600
028700     05  FILLER                  PIC X(01).                       00028700
028800*                                                                 00028800
028900 77  WS-SEARCH-KEY               PIC X(10) VALUE SPACES.          00028900
029000 77  WS-SUPPLIED-HASH            PIC X(44) VALUE SPACES.          00029000
029100 77  WS-ADMIN-PASSWORD-HASH      PIC X(44) VALUE SPACES.          00029100
029200 77  WS-ADMIN-PASSWORD-PLAIN     PIC X(20) VALUE 'admin123'.      00029200
029300*                                                                 00029300
029400***************************************************************** 00029400
029500* PENDING AUDIT ENTRY -- PARAGRAPHS 210 THROUGH 270 FILL THIS IN  00029500
029600* AND PERFORM 450-APPEND-AUDIT-ENTRY TO FILE IT IN THE BUFFER.    00029600
029700***************************************************************** 00029700
029800 01  WS-PENDING-AUDIT-ENTRY.                                      00029800
029900     05  WS-AUD-ACTION-KEY       PIC X(16) VALUE SPACES.          00029900
030000     05  WS-AUD-ACCOUNT-KEY      PIC X(10) VALUE SPACES.          00030000
030100     05  WS-AUD-STATUS-KEY       PIC X(07) VALUE SPACES.          00030100
030200     05  WS-AUD-DETAILS-KEY      PIC X(40) VALUE SPACES.          00030200
030300     05  FILLER                  PIC X(03) VALUE SPACES.          00030300
030400 77  WS-AUD-AMOUNT-EDIT          PIC ZZZZZZ9.99.                  00030400
030500 77  WS-GRAND-TOTAL-BALANCE      PIC S9(9)V99 COMP-3 VALUE 0.     00030500
030600*                                                                 00030600
030700***************************************************************** 00030700
030800* REPORT LINE LAYOUTS.                                            00030800
030900***************************************************************** 00030900
031000 01  RPT-HEADING-LINE-1.                                          00031000
031100     05  FILLER                  PIC X(13) VALUE 'ACCOUNT NO'.    00031100
031200     05  FILLER                  PIC X(23) VALUE 'CUSTOMER NAME'. 00031200
031300     05  FILLER                  PIC X(16) VALUE 'BALANCE'.       00031300
031400     05  FILLER                  PIC X(11) VALUE 'STATUS'.        00031400
031500     05  FILLER                  PIC X(05) VALUE 'TXNS'.          00031500
031600     05  FILLER                  PIC X(64) VALUE SPACES.          00031600
031700*                                                                 00031700
031800 01  RPT-HEADING-LINE-2.                                          00031800
031900     05  FILLER                  PIC X(10) VALUE ALL '-'.         00031900
032000     05  FILLER                  PIC X(03) VALUE SPACES.          00032000
032100     05  FILLER                  PIC X(20) VALUE ALL '-'.         00032100
032200     05  FILLER                  PIC X(03) VALUE SPACES.          00032200
032300     05  FILLER                  PIC X(13) VALUE ALL '-'.         00032300
032400     05  FILLER                  PIC X(02) VALUE SPACES.          00032400
032500     05  FILLER                  PIC X(09) VALUE ALL '-'.         00032500
032600     05  FILLER                  PIC X(02) VALUE SPACES.          00032600
032700     05  FILLER                  PIC X(04) VALUE ALL '-'.         00032700
032800     05  FILLER                  PIC X(66) VALUE SPACES.          00032800
032900*                                                                 00032900
033000 01  RPT-DETAIL-LINE.                                             00033000
033100     05  RPT-D-ACCT-NUMBER       PIC X(10).                       00033100
033200     05  FILLER                  PIC X(03) VALUE SPACES.          00033200
033300     05  RPT-D-CUSTOMER-NAME     PIC X(20).                       00033300
033400     05  FILLER                  PIC X(02) VALUE SPACES.          00033400
033500     05  RPT-D-BALANCE           PIC $$$,$$$,$$9.99.              00033500
033600     05  FILLER                  PIC X(02) VALUE SPACES.          00033600
033700     05  RPT-D-STATUS            PIC X(09).                       00033700
033800     05  FILLER                  PIC X(02) VALUE SPACES.          00033800
033900     05  RPT-D-TXN-COUNT         PIC ZZZ9.                        00033900
034000     05  FILLER                  PIC X(63) VALUE SPACES.          00034000
034100*                                                                 00034100
034200 01  RPT-TOTAL-LINE.                                              00034200
034300     05  FILLER                  PIC X(17) VALUE                  00034300
034400             'TOTAL ACCOUNTS: '.                                  00034400
034500     05  RPT-T-ACCT-COUNT        PIC ZZZ9.                        00034500
034600     05  FILLER                  PIC X(08) VALUE SPACES.          00034600
034700     05  FILLER                  PIC X(21) VALUE                  00034700
034800             'TOTAL BANK BALANCE: '.                              00034800
034900     05  RPT-T-BALANCE           PIC $$,$$$,$$9.99.               00034900
035000     05  FILLER                  PIC X(69) VALUE SPACES.          00035000
035100*                                                                 00035100
035200 01  RPT-LOG-HEADING-LINE.                                        00035200
035300     05  FILLER                  PIC X(40) VALUE                  00035300
035400             'AUDIT LOG -- SHOWING '.                             00035400
035500     05  RPT-L-SHOWN-COUNT       PIC ZZZ9.                        00035500
035600     05  FILLER                  PIC X(06) VALUE ' OF '.          00035600
035700     05  RPT-L-TOTAL-COUNT       PIC ZZZZ9.                       00035700
035800     05  FILLER                  PIC X(77) VALUE SPACES.          00035800
035900*                                                                 00035900
036000 01  RPT-LOG-DETAIL-LINE.                                         00036000
036100     05  RPT-L-LINE-TEXT         PIC X(96).                       00036100
036200     05  FILLER                  PIC X(36) VALUE SPACES.          00036200
036300*                                                                 00036300
036400***************************************************************** 00036400
036500* BNKVLOG LINKAGE HOLD AREA -- BUILT FRESH FOR EACH ADMVIEWLOG    00036500
036600* COMMAND.                                                        00036600
036700***************************************************************** 00036700
036800 77  WS-LOG-REQUEST-LINES        PIC S9(4) COMP VALUE 0.          00036800
036900 77  WS-LOG-LINES-RETURNED       PIC S9(4) COMP VALUE 0.          00036900
037000 77  WS-LOG-TOTAL-LINES          PIC S9(9) COMP VALUE 0.          00037000
037100 01  WS-LOG-RETURNED-LINES.                                       00037100
037200     05  WS-LOG-RETURNED-LINE OCCURS 200 TIMES                    00037200
037300             PIC X(96).                                           00037300
037400*                                                                 00037400
037500***************************************************************** 00037500
037600* ADMVIEWLOG BUFFER/DISK MERGE COUNTERS.  THIS RUN'S OWN EVENTS   00037600
037700* ARE STILL ONLY IN WS-AUDIT-BUFFER (750 HAS NOT RUN YET), SO     00037700
037800* 292-FIGURE-MERGE-COUNTS WORKS OUT HOW MANY OF THE CMD-LOG-LIMIT 00037800
037900* LINES REQUESTED COME FROM THE DISK TAIL BNKVLOG RETURNED AND    00037900
038000* HOW MANY COME FROM THE TAIL OF THE BUFFER, SO THE TWO CAN BE    00038000
038100* PRINTED BACK TO BACK IN OLDEST-TO-NEWEST ORDER.                 00038100
038200***************************************************************** 00038200
038300 77  WS-LOG-DISK-NEEDED          PIC S9(4) COMP VALUE 0.          00038300
038400 77  WS-LOG-DISK-START           PIC S9(4) COMP VALUE 0.          00038400
038500 77  WS-LOG-BUF-START            PIC S9(4) COMP VALUE 0.          00038500
038600 77  WS-LOG-BUF-COUNT            PIC S9(4) COMP VALUE 0.          00038600
038700 77  WS-LOG-BUF-IDX              PIC S9(4) COMP VALUE 0.          00038700
038800*                                                                 00038800
038900 PROCEDURE DIVISION.                                              00038900
039000*                                                                 00039000
039100 000-MAIN-CONTROL.                                                00039100
039200     PERFORM 050-OPEN-ALL-FILES THRU 050-EXIT.                    00039200
039300     PERFORM 100-LOAD-ACCOUNT-MASTER THRU 100-EXIT.               00039300
039400     PERFORM 200-PROCESS-COMMAND-FILE THRU 200-EXIT               00039400
039500         UNTIL WS-CMDFILE-EOF.                                    00039500
039600     PERFORM 700-SORT-AND-REWRITE-MASTER THRU 700-EXIT.           00039600
039700     PERFORM 750-WRITE-AUDIT-LOG THRU 750-EXIT.                   00039700
039800     PERFORM 800-PRINT-SUMMARY-REPORT THRU 800-EXIT.              00039800
039900     PERFORM 900-CLOSE-ALL-FILES THRU 900-EXIT.                   00039900
040000     GOBACK.                                                      00040000
040100*                                                                 00040100
040200 050-OPEN-ALL-FILES.                                              00040200
040300     OPEN INPUT  ACCOUNT-MASTER-FILE                              00040300
040400                 COMMAND-FILE                                     00040400
040500          OUTPUT ACCOUNT-MASTER-OUT                               00040500
040600                 REPORT-FILE.                                     00040600
040700     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.          00040700
040800     ACCEPT WS-CURRENT-TIME FROM TIME.                            00040800
040900     COMPUTE WS-ACCT-SEED =                                       00040900
041000         ((WS-CURR-HH * 3600) + (WS-CURR-MIN * 60) + WS-CURR-SS)  00041000
041100             * 100 + WS-CURR-HSEC.                                00041100
041200     CALL 'BNKHASH' USING WS-ADMIN-PASSWORD-PLAIN,                00041200
041300             WS-ADMIN-PASSWORD-HASH.                              00041300
041400 050-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600*                                                                 00041600
041700 100-LOAD-ACCOUNT-MASTER.                                         00041700
041800     PERFORM 110-READ-ONE-MASTER-RECORD THRU 110-EXIT             00041800
041900         UNTIL WS-ACCTMSTR-EOF.                                   00041900
042000 100-EXIT.                                                        00042000
042100     EXIT.                                                        00042100
042200*                                                                 00042200
042300 110-READ-ONE-MASTER-RECORD.                                      00042300
042400     READ ACCOUNT-MASTER-FILE                                     00042400
042500         AT END                                                   00042500
042600             SET WS-ACCTMSTR-EOF TO TRUE                          00042600
042700             GO TO 110-EXIT                                       00042700
042800     END-READ.                                                    00042800
042900     PERFORM 120-STORE-MASTER-ENTRY THRU 120-EXIT.                00042900
043000 110-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200*                                                                 00043200
043300 120-STORE-MASTER-ENTRY.                                          00043300
043400     ADD 1 TO WS-ACCT-COUNT.                                      00043400
043500     MOVE ACCT-NUMBER        TO WS-ACCT-NUMBER(WS-ACCT-COUNT).    00043500
043600     MOVE ACCT-CUSTOMER-NAME                                      00043600
043700         TO WS-ACCT-CUSTOMER-NAME(WS-ACCT-COUNT).                 00043700
043800     MOVE ACCT-PASSWORD-HASH                                      00043800
043900         TO WS-ACCT-PASSWORD-HASH(WS-ACCT-COUNT).                 00043900
044000     MOVE ACCT-PIN           TO WS-ACCT-PIN(WS-ACCT-COUNT).       00044000
044100     MOVE ACCT-BALANCE       TO WS-ACCT-BALANCE(WS-ACCT-COUNT).   00044100
044200     MOVE ACCT-LOCKED-FLAG                                        00044200
044300         TO WS-ACCT-LOCKED-FLAG(WS-ACCT-COUNT).                   00044300
044400     MOVE ACCT-TXN-COUNT     TO WS-ACCT-TXN-COUNT(WS-ACCT-COUNT). 00044400
044500 120-EXIT.                                                        00044500
044600     EXIT.                                                        00044600
044700*                                                                 00044700
044800 200-PROCESS-COMMAND-FILE.                                        00044800
044900     PERFORM 205-READ-ONE-COMMAND THRU 205-EXIT.                  00044900
045000     IF WS-CMDFILE-NOT-EOF                                        00045000
045100         PERFORM 500-BUILD-TIMESTAMP THRU 500-EXIT                00045100
045200         EVALUATE CMD-CODE                                        00045200
045300             WHEN 'CREATE'                                        00045300
045400                 PERFORM 210-CREATE-ACCOUNT THRU 210-EXIT         00045400
045500             WHEN 'DEPOSIT'                                       00045500
045600                 PERFORM 220-DEPOSIT THRU 220-EXIT                00045600
045700             WHEN 'WITHDRAW'                                      00045700
045800                 PERFORM 230-WITHDRAW THRU 230-EXIT               00045800
045900             WHEN 'LOGIN'                                         00045900
046000                 PERFORM 240-LOGIN THRU 240-EXIT                  00046000
046100             WHEN 'LOCK'                                          00046100
046200                 PERFORM 250-LOCK-UNLOCK THRU 250-EXIT            00046200
046300             WHEN 'UNLOCK'                                        00046300
046400                 PERFORM 250-LOCK-UNLOCK THRU 250-EXIT            00046400
046500             WHEN 'MIGRATE'                                       00046500
046600                 PERFORM 260-MIGRATE-ACCOUNT THRU 260-EXIT        00046600
046700             WHEN 'ADMINLOGIN'                                    00046700
046800                 PERFORM 270-ADMIN-LOGIN THRU 270-EXIT            00046800
046900             WHEN 'ADMLSTALL'                                     00046900
047000                 PERFORM 280-ADMIN-LIST-ALL THRU 280-EXIT         00047000
047100             WHEN 'ADMLBAL'                                       00047100
047200                 PERFORM 285-ADMIN-TOTAL-BALANCE THRU 285-EXIT    00047200
047300             WHEN 'ADMVIEWLOG'                                    00047300
047400                 PERFORM 290-ADMIN-VIEW-LOG THRU 290-EXIT         00047400
047500             WHEN OTHER                                           00047500
047600                 IF BNKMSTR-TRACE-ON                              00047600
047700                     DISPLAY 'BNKMSTR UNKNOWN CMD-CODE=' CMD-CODE 00047700
047800                 END-IF                                           00047800
047900         END-EVALUATE                                             00047900
048000     END-IF.                                                      00048000
048100 200-EXIT.                                                        00048100
048200     EXIT.                                                        00048200
048300*                                                                 00048300
048400 205-READ-ONE-COMMAND.                                            00048400
048500     READ COMMAND-FILE                                            00048500
048600         AT END                                                   00048600
048700             SET WS-CMDFILE-EOF TO TRUE                           00048700
048800     END-READ.                                                    00048800
048900 205-EXIT.                                                        00048900
049000     EXIT.                                                        00049000
049100*                                                                 00049100
049200***************************************************************** 00049200
049300* BANK -- CREATE.                                                 00049300
049400***************************************************************** 00049400
049500 210-CREATE-ACCOUNT.                                              00049500
049600     MOVE 'N' TO WS-PIN-VALID-SW.                                 00049600
049700     PERFORM 600-VALIDATE-PIN THRU 600-EXIT.                      00049700
049800     IF WS-PIN-IS-INVALID                                         00049800
049900         GO TO 210-EXIT                                           00049900
050000     END-IF.                                                      00050000
050100     IF CMD-ACCT-NUMBER = SPACES                                  00050100
050200         PERFORM 215-GENERATE-ACCT-NUMBER THRU 215-EXIT           00050200
050300     ELSE                                                         00050300
050400         MOVE CMD-ACCT-NUMBER TO WS-SEARCH-KEY                    00050400
050500         PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT         00050500
050600         IF WS-ACCOUNT-WAS-FOUND                                  00050600
050700             GO TO 210-EXIT                                       00050700
050800         END-IF                                                   00050800
050900         MOVE CMD-ACCT-NUMBER TO WS-ACCT-CANDIDATE-TEXT           00050900
051000     END-IF.                                                      00051000
051100     ADD 1 TO WS-ACCT-COUNT.                                      00051100
051200     MOVE WS-ACCT-CANDIDATE-TEXT                                  00051200
051300         TO WS-ACCT-NUMBER(WS-ACCT-COUNT).                        00051300
051400     MOVE CMD-CUSTOMER-NAME                                       00051400
051500         TO WS-ACCT-CUSTOMER-NAME(WS-ACCT-COUNT).                 00051500
051600     MOVE CMD-PIN           TO WS-ACCT-PIN(WS-ACCT-COUNT).        00051600
051700     MOVE ZERO              TO WS-ACCT-BALANCE(WS-ACCT-COUNT).    00051700
051800     MOVE 'N'                                                     00051800
051900         TO WS-ACCT-LOCKED-FLAG(WS-ACCT-COUNT).                   00051900
052000     MOVE ZERO              TO WS-ACCT-TXN-COUNT(WS-ACCT-COUNT).  00052000
052100     CALL 'BNKHASH' USING CMD-PASSWORD, WS-SUPPLIED-HASH.         00052100
052200     MOVE WS-SUPPLIED-HASH                                        00052200
052300         TO WS-ACCT-PASSWORD-HASH(WS-ACCT-COUNT).                 00052300
052400     ADD 1 TO WS-TOT-ACCTS-CREATED.                               00052400
052500     MOVE WS-ACCT-CANDIDATE-TEXT TO WS-AUD-ACCOUNT-KEY.           00052500
052600     MOVE 'CREATE          ' TO WS-AUD-ACTION-KEY.                00052600
052700     MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY.                         00052700
052800     MOVE 'ACCOUNT OPENED' TO WS-AUD-DETAILS-KEY.                 00052800
052900     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00052900
053000 210-EXIT.                                                        00053000
053100     EXIT.                                                        00053100
053200*                                                                 00053200
053300***************************************************************** 00053300
053400* ACCOUNT NUMBER GENERATION -- BRUTE-FORCE RETRY UNTIL UNIQUE.    00053400
053500***************************************************************** 00053500
053600 215-GENERATE-ACCT-NUMBER.                                        00053600
053700     SET WS-CANDIDATE-NOT-UNIQUE TO TRUE.                         00053700
053800     PERFORM 216-TRY-ONE-CANDIDATE THRU 216-EXIT                  00053800
053900         UNTIL WS-CANDIDATE-IS-UNIQUE.                            00053900
054000 215-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200*                                                                 00054200
054300 216-TRY-ONE-CANDIDATE.                                           00054300
054400     COMPUTE WS-ACCT-SEED = WS-ACCT-SEED + 7919.                  00054400
054500     COMPUTE WS-SEED-QUOTIENT = WS-ACCT-SEED / 10000000000.       00054500
054600     COMPUTE WS-ACCT-SEED =                                       00054600
054700         WS-ACCT-SEED - (WS-SEED-QUOTIENT * 10000000000).         00054700
054800     MOVE WS-ACCT-SEED TO WS-ACCT-CANDIDATE-NUM.                  00054800
054900     MOVE WS-ACCT-CANDIDATE-TEXT TO WS-SEARCH-KEY.                00054900
055000     PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT.            00055000
055100     IF WS-ACCOUNT-NOT-FOUND                                      00055100
055200         SET WS-CANDIDATE-IS-UNIQUE TO TRUE                       00055200
055300     END-IF.                                                      00055300
055400 216-EXIT.                                                        00055400
055500     EXIT.                                                        00055500
055600*                                                                 00055600
055700***************************************************************** 00055700
055800* ACCOUNT -- DEPOSIT.                                             00055800
055900***************************************************************** 00055900
056000 220-DEPOSIT.                                                     00056000
056100     MOVE CMD-ACCT-NUMBER TO WS-SEARCH-KEY.                       00056100
056200     PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT.            00056200
056300     IF WS-ACCOUNT-NOT-FOUND                                      00056300
056400         GO TO 220-EXIT                                           00056400
056500     END-IF.                                                      00056500
056600     IF CMD-AMOUNT NOT > ZERO                                     00056600
056700         GO TO 220-EXIT                                           00056700
056800     END-IF.                                                      00056800
056900     COMPUTE WS-ACCT-BALANCE(WS-FOUND-INDEX) ROUNDED =            00056900
057000         WS-ACCT-BALANCE(WS-FOUND-INDEX) + CMD-AMOUNT.            00057000
057100     ADD 1 TO WS-ACCT-TXN-COUNT(WS-FOUND-INDEX).                  00057100
057200     MOVE CMD-ACCT-NUMBER TO TXN-ACCT-NUMBER.                     00057200
057300     MOVE 'DEPOSIT '      TO TXN-TYPE.                            00057300
057400     MOVE CMD-AMOUNT       TO TXN-AMOUNT.                         00057400
057500     MOVE WS-TIMESTAMP     TO TXN-DATETIME.                       00057500
057600     ADD 1 TO WS-TOT-DEPOSITS-OK.                                 00057600
057700     ADD CMD-AMOUNT TO WS-TOT-DEPOSITS-AMT.                       00057700
057800     MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY.                  00057800
057900     MOVE 'DEPOSIT         ' TO WS-AUD-ACTION-KEY.                00057900
058000     MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY.                         00058000
058100     MOVE CMD-AMOUNT TO WS-AUD-AMOUNT-EDIT.                       00058100
058200     MOVE SPACES TO WS-AUD-DETAILS-KEY.                           00058200
058300     STRING 'AMOUNT ' DELIMITED BY SIZE                           00058300
058400             WS-AUD-AMOUNT-EDIT DELIMITED BY SIZE                 00058400
058500         INTO WS-AUD-DETAILS-KEY.                                 00058500
058600     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00058600
058700 220-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
058900*                                                                 00058900
059000***************************************************************** 00059000
059100* ACCOUNT -- WITHDRAW.  CHECKED IN EXACT ORDER, SHORT-CIRCUITING  00059100
059200* ON THE FIRST FAILURE.                                           00059200
059300***************************************************************** 00059300
059400 230-WITHDRAW.                                                    00059400
059500     MOVE CMD-ACCT-NUMBER TO WS-SEARCH-KEY.                       00059500
059600     PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT.            00059600
059700     IF WS-ACCOUNT-NOT-FOUND                                      00059700
059800         GO TO 230-EXIT                                           00059800
059900     END-IF.                                                      00059900
060000     IF CMD-PIN NOT = WS-ACCT-PIN(WS-FOUND-INDEX)                 00060000
060100         MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY               00060100
060200         MOVE 'WRONG_PIN       ' TO WS-AUD-ACTION-KEY             00060200
060300         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00060300
060400         MOVE 'PIN MISMATCH' TO WS-AUD-DETAILS-KEY                00060400
060500         PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT             00060500
060600         ADD 1 TO WS-TOT-PIN-FAILURES                             00060600
060700         GO TO 230-EXIT                                           00060700
060800     END-IF.                                                      00060800
060900     IF CMD-AMOUNT NOT > ZERO                                     00060900
061000         MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY               00061000
061100         MOVE 'WITHDRAW        ' TO WS-AUD-ACTION-KEY             00061100
061200         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00061200
061300         MOVE 'AMOUNT <= 0' TO WS-AUD-DETAILS-KEY                 00061300
061400         PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT             00061400
061500         ADD 1 TO WS-TOT-WITHDRAW-FAILS                           00061500
061600         GO TO 230-EXIT                                           00061600
061700     END-IF.                                                      00061700
061800     IF CMD-AMOUNT > WS-ACCT-BALANCE(WS-FOUND-INDEX)              00061800
061900         MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY               00061900
062000         MOVE 'WITHDRAW        ' TO WS-AUD-ACTION-KEY             00062000
062100         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00062100
062200         MOVE 'INSUFFICIENT BALANCE' TO WS-AUD-DETAILS-KEY        00062200
062300         PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT             00062300
062400         ADD 1 TO WS-TOT-WITHDRAW-FAILS                           00062400
062500         GO TO 230-EXIT                                           00062500
062600     END-IF.                                                      00062600
062700     COMPUTE WS-ACCT-BALANCE(WS-FOUND-INDEX) ROUNDED =            00062700
062800         WS-ACCT-BALANCE(WS-FOUND-INDEX) - CMD-AMOUNT.            00062800
062900     ADD 1 TO WS-ACCT-TXN-COUNT(WS-FOUND-INDEX).                  00062900
063000     MOVE CMD-ACCT-NUMBER TO TXN-ACCT-NUMBER.                     00063000
063100     MOVE 'WITHDRAW' TO TXN-TYPE.                                 00063100
063200     MOVE CMD-AMOUNT  TO TXN-AMOUNT.                              00063200
063300     MOVE WS-TIMESTAMP TO TXN-DATETIME.                           00063300
063400     ADD 1 TO WS-TOT-WITHDRAWALS-OK.                              00063400
063500     ADD CMD-AMOUNT TO WS-TOT-WITHDRAWALS-AMT.                    00063500
063600     MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY.                  00063600
063700     MOVE 'WITHDRAW        ' TO WS-AUD-ACTION-KEY.                00063700
063800     MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY.                         00063800
063900     MOVE CMD-AMOUNT TO WS-AUD-AMOUNT-EDIT.                       00063900
064000     MOVE SPACES TO WS-AUD-DETAILS-KEY.                           00064000
064100     STRING 'AMOUNT ' DELIMITED BY SIZE                           00064100
064200             WS-AUD-AMOUNT-EDIT DELIMITED BY SIZE                 00064200
064300         INTO WS-AUD-DETAILS-KEY.                                 00064300
064400     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00064400
064500 230-EXIT.                                                        00064500
064600     EXIT.                                                        00064600
064700*                                                                 00064700
064800***************************************************************** 00064800
064900* BANK -- AUTHENTICATEUSER (LOGIN).                               00064900
065000***************************************************************** 00065000
065100 240-LOGIN.                                                       00065100
065200     MOVE CMD-ACCT-NUMBER TO WS-SEARCH-KEY.                       00065200
065300     PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT.            00065300
065400     IF WS-ACCOUNT-NOT-FOUND                                      00065400
065500         MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY               00065500
065600         MOVE 'LOGIN           ' TO WS-AUD-ACTION-KEY             00065600
065700         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00065700
065800         MOVE 'ACCOUNT NOT FOUND' TO WS-AUD-DETAILS-KEY           00065800
065900         PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT             00065900
066000         ADD 1 TO WS-TOT-LOGIN-FAILURES                           00066000
066100         GO TO 240-EXIT                                           00066100
066200     END-IF.                                                      00066200
066300     PERFORM 620-CHECK-NEEDS-MIGRATION THRU 620-EXIT.             00066300
066400     IF WS-ACCOUNT-NEEDS-MIGRATION                                00066400
066500         GO TO 240-EXIT                                           00066500
066600     END-IF.                                                      00066600
066700     IF WS-ACCT-IS-LOCKED(WS-FOUND-INDEX)                         00066700
066800         MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY               00066800
066900         MOVE 'LOGIN           ' TO WS-AUD-ACTION-KEY             00066900
067000         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00067000
067100         MOVE 'ACCOUNT LOCKED' TO WS-AUD-DETAILS-KEY              00067100
067200         PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT             00067200
067300         ADD 1 TO WS-TOT-LOGIN-FAILURES                           00067300
067400         GO TO 240-EXIT                                           00067400
067500     END-IF.                                                      00067500
067600     CALL 'BNKHASH' USING CMD-PASSWORD, WS-SUPPLIED-HASH.         00067600
067700     IF WS-SUPPLIED-HASH NOT =                                    00067700
067800             WS-ACCT-PASSWORD-HASH(WS-FOUND-INDEX)                00067800
067900         MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY               00067900
068000         MOVE 'WRONG_PASSWORD  ' TO WS-AUD-ACTION-KEY             00068000
068100         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00068100
068200         MOVE 'PASSWORD MISMATCH' TO WS-AUD-DETAILS-KEY           00068200
068300         PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT             00068300
068400         ADD 1 TO WS-TOT-LOGIN-FAILURES                           00068400
068500         GO TO 240-EXIT                                           00068500
068600     END-IF.                                                      00068600
068700     MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY.                  00068700
068800     MOVE 'LOGIN           ' TO WS-AUD-ACTION-KEY.                00068800
068900     MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY.                         00068900
069000     MOVE 'LOGIN OK' TO WS-AUD-DETAILS-KEY.                       00069000
069100     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00069100
069200 240-EXIT.                                                        00069200
069300     EXIT.                                                        00069300
069400*                                                                 00069400
069500***************************************************************** 00069500
069600* BANK -- LOCK / UNLOCK.                                          00069600
069700***************************************************************** 00069700
069800 250-LOCK-UNLOCK.                                                 00069800
069900     IF WS-ADMIN-NOT-AUTHENTICATED                                00069900
070000         GO TO 250-EXIT                                           00070000
070100     END-IF.                                                      00070100
070200     MOVE CMD-ACCT-NUMBER TO WS-SEARCH-KEY.                       00070200
070300     PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT.            00070300
070400     IF WS-ACCOUNT-NOT-FOUND                                      00070400
070500         GO TO 250-EXIT                                           00070500
070600     END-IF.                                                      00070600
070700     IF CMD-IS-LOCK-REQUEST                                       00070700
070800         MOVE 'Y' TO WS-ACCT-LOCKED-FLAG(WS-FOUND-INDEX)          00070800
070900         ADD 1 TO WS-TOT-LOCKS                                    00070900
071000         MOVE 'ACCOUNT_LOCK    ' TO WS-AUD-ACTION-KEY             00071000
071100         MOVE 'LOCKED BY ADMIN' TO WS-AUD-DETAILS-KEY             00071100
071200     ELSE                                                         00071200
071300         MOVE 'N' TO WS-ACCT-LOCKED-FLAG(WS-FOUND-INDEX)          00071300
071400         ADD 1 TO WS-TOT-UNLOCKS                                  00071400
071500         MOVE 'ACCOUNT_UNLOCK  ' TO WS-AUD-ACTION-KEY             00071500
071600         MOVE 'UNLOCKED BY ADMIN' TO WS-AUD-DETAILS-KEY           00071600
071700     END-IF.                                                      00071700
071800     MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY.                  00071800
071900     MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY.                         00071900
072000     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00072000
072100 250-EXIT.                                                        00072100
072200     EXIT.                                                        00072200
072300*                                                                 00072300
072400***************************************************************** 00072400
072500* ACCOUNTMIGRATIONHELPER -- MIGRATE.                              00072500
072600***************************************************************** 00072600
072700 260-MIGRATE-ACCOUNT.                                             00072700
072800     MOVE CMD-ACCT-NUMBER TO WS-SEARCH-KEY.                       00072800
072900     PERFORM 400-FIND-ACCOUNT-BY-NUMBER THRU 400-EXIT.            00072900
073000     IF WS-ACCOUNT-NOT-FOUND                                      00073000
073100         GO TO 260-EXIT                                           00073100
073200     END-IF.                                                      00073200
073300     PERFORM 620-CHECK-NEEDS-MIGRATION THRU 620-EXIT.             00073300
073400     IF WS-ACCOUNT-IS-CURRENT                                     00073400
073500         GO TO 260-EXIT                                           00073500
073600     END-IF.                                                      00073600
073700     IF CMD-ACCT-NUMBER NOT = WS-ACCT-NUMBER(WS-FOUND-INDEX)      00073700
073800         GO TO 260-EXIT                                           00073800
073900     END-IF.                                                      00073900
074000     MOVE 'N' TO WS-PIN-VALID-SW.                                 00074000
074100     PERFORM 600-VALIDATE-PIN THRU 600-EXIT.                      00074100
074200     IF WS-PIN-IS-INVALID                                         00074200
074300         GO TO 260-EXIT                                           00074300
074400     END-IF.                                                      00074400
074500     CALL 'BNKHASH' USING CMD-PASSWORD, WS-SUPPLIED-HASH.         00074500
074600     MOVE WS-SUPPLIED-HASH                                        00074600
074700         TO WS-ACCT-PASSWORD-HASH(WS-FOUND-INDEX).                00074700
074800     MOVE CMD-PIN          TO WS-ACCT-PIN(WS-FOUND-INDEX).        00074800
074900     MOVE 'N'                                                     00074900
075000         TO WS-ACCT-LOCKED-FLAG(WS-FOUND-INDEX).                  00075000
075100     MOVE CMD-ACCT-NUMBER TO WS-AUD-ACCOUNT-KEY.                  00075100
075200     MOVE 'MIGRATE         ' TO WS-AUD-ACTION-KEY.                00075200
075300     MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY.                         00075300
075400     MOVE 'LEGACY ACCOUNT MIGRATED' TO WS-AUD-DETAILS-KEY.        00075400
075500     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00075500
075600 260-EXIT.                                                        00075600
075700     EXIT.                                                        00075700
075800*                                                                 00075800
075900***************************************************************** 00075900
076000* ADMINSERVICE -- ADMINLOGIN.                                     00076000
076100***************************************************************** 00076100
076200 270-ADMIN-LOGIN.                                                 00076200
076300     CALL 'BNKHASH' USING CMD-PASSWORD, WS-SUPPLIED-HASH.         00076300
076400     MOVE SPACES TO WS-AUD-ACCOUNT-KEY.                           00076400
076500     IF WS-SUPPLIED-HASH = WS-ADMIN-PASSWORD-HASH                 00076500
076600         SET WS-ADMIN-IS-AUTHENTICATED TO TRUE                    00076600
076700         MOVE 'ADMIN_LOGIN     ' TO WS-AUD-ACTION-KEY             00076700
076800         MOVE 'SUCCESS' TO WS-AUD-STATUS-KEY                      00076800
076900         MOVE 'ADMIN SESSION OPENED' TO WS-AUD-DETAILS-KEY        00076900
077000     ELSE                                                         00077000
077100         SET WS-ADMIN-NOT-AUTHENTICATED TO TRUE                   00077100
077200         MOVE 'ADMIN_LOGIN     ' TO WS-AUD-ACTION-KEY             00077200
077300         MOVE 'FAILED ' TO WS-AUD-STATUS-KEY                      00077300
077400         MOVE 'INVALID PASSWORD' TO WS-AUD-DETAILS-KEY            00077400
077500     END-IF.                                                      00077500
077600     PERFORM 450-APPEND-AUDIT-ENTRY THRU 450-EXIT.                00077600
077700 270-EXIT.                                                        00077700
077800     EXIT.                                                        00077800
077900*                                                                 00077900
078000***************************************************************** 00078000
078100* ADMINSERVICE -- ADMLSTALL.                                      00078100
078200***************************************************************** 00078200
078300 280-ADMIN-LIST-ALL.                                              00078300
078400     IF WS-ADMIN-NOT-AUTHENTICATED                                00078400
078500         GO TO 280-EXIT                                           00078500
078600     END-IF.                                                      00078600
078700     PERFORM 805-PRINT-REPORT-HEADINGS THRU 805-EXIT.             00078700
078800     IF WS-ACCT-COUNT > 0                                         00078800
078900         PERFORM 810-PRINT-ONE-ACCOUNT-LINE THRU 810-EXIT         00078900
079000             VARYING WS-PRINT-IDX FROM 1 BY 1                     00079000
079100             UNTIL WS-PRINT-IDX > WS-ACCT-COUNT                   00079100
079200     END-IF.                                                      00079200
079300 280-EXIT.                                                        00079300
079400     EXIT.                                                        00079400
079500*                                                                 00079500
079600***************************************************************** 00079600
079700* ADMINSERVICE -- ADMLBAL.                                        00079700
079800***************************************************************** 00079800
079900 285-ADMIN-TOTAL-BALANCE.                                         00079900
080000     IF WS-ADMIN-NOT-AUTHENTICATED                                00080000
080100         GO TO 285-EXIT                                           00080100
080200     END-IF.                                                      00080200
080300     PERFORM 820-PRINT-GRAND-TOTAL-LINE THRU 820-EXIT.            00080300
080400 285-EXIT.                                                        00080400
080500     EXIT.                                                        00080500
080600*                                                                 00080600
080700***************************************************************** 00080700
080800* ADMINSERVICE -- ADMVIEWLOG.  THE AUDIT LOG ON DISK DOES NOT YET 00080800
080900* CONTAIN THIS RUN'S BUFFERED ENTRIES (THEY ARE NOT WRITTEN UNTIL 00080900
081000* 750), SO BNKVLOG'S DISK TAIL AND WS-AUDIT-BUFFER'S IN-MEMORY    00081000
081100* TAIL ARE MERGED HERE BEFORE PRINTING -- OLDEST-TO-NEWEST, DISK  00081100
081200* LINES FIRST, BUFFER LINES LAST -- SO AN ADMVIEWLOG RUN IN THE   00081200
081300* SAME JOB AS EARLIER MUTATING COMMANDS SEES ITS OWN EVENTS TOO.  00081300
081400* 292-FIGURE-MERGE-COUNTS WORKS OUT HOW MANY OF THE CMD-LOG-LIMIT 00081400
081500* LINES REQUESTED COME FROM EACH SOURCE.                          00081500
081600***************************************************************** 00081600
081700 290-ADMIN-VIEW-LOG.                                              00081700
081800     IF WS-ADMIN-NOT-AUTHENTICATED                                00081800
081900         GO TO 290-EXIT                                           00081900
082000     END-IF.                                                      00082000
082100     MOVE CMD-LOG-LIMIT TO WS-LOG-REQUEST-LINES.                  00082100
082200     CALL 'BNKVLOG' USING WS-LOG-REQUEST-LINES,                   00082200
082300             WS-LOG-LINES-RETURNED, WS-LOG-TOTAL-LINES,           00082300
082400             WS-LOG-RETURNED-LINES.                               00082400
082500     PERFORM 292-FIGURE-MERGE-COUNTS THRU 292-EXIT.               00082500
082600     COMPUTE RPT-L-SHOWN-COUNT =                                  00082600
082700             WS-LOG-DISK-NEEDED + WS-LOG-BUF-COUNT.               00082700
082800     COMPUTE RPT-L-TOTAL-COUNT =                                  00082800
082900             WS-LOG-TOTAL-LINES + WS-AUDIT-COUNT.                 00082900
083000     WRITE RPT-RECORD FROM RPT-LOG-HEADING-LINE AFTER TOP-OF-FORM.00083000
083100     IF WS-LOG-DISK-NEEDED > 0                                    00083100
083200         PERFORM 291-PRINT-ONE-LOG-LINE THRU 291-EXIT             00083200
083300             VARYING WS-LOG-LINE-IDX FROM WS-LOG-DISK-START BY 1  00083300
083400             UNTIL WS-LOG-LINE-IDX > WS-LOG-LINES-RETURNED        00083400
083500     END-IF.                                                      00083500
083600     IF WS-LOG-BUF-COUNT > 0                                      00083600
083700         PERFORM 293-PRINT-ONE-BUFFER-LINE THRU 293-EXIT          00083700
083800             VARYING WS-LOG-BUF-IDX FROM WS-LOG-BUF-START BY 1    00083800
083900             UNTIL WS-LOG-BUF-IDX > WS-AUDIT-COUNT                00083900
084000     END-IF.                                                      00084000
084100 290-EXIT.                                                        00084100
084200     EXIT.                                                        00084200
084300*                                                                 00084300
084400 291-PRINT-ONE-LOG-LINE.                                          00084400
084500     MOVE WS-LOG-RETURNED-LINE(WS-LOG-LINE-IDX)                   00084500
084600         TO RPT-L-LINE-TEXT.                                      00084600
084700     WRITE RPT-RECORD FROM RPT-LOG-DETAIL-LINE.                   00084700
084800 291-EXIT.                                                        00084800
084900     EXIT.                                                        00084900
085000*                                                                 00085000
085100 292-FIGURE-MERGE-COUNTS.                                         00085100
085200     COMPUTE WS-LOG-DISK-NEEDED = CMD-LOG-LIMIT - WS-AUDIT-COUNT. 00085200
085300     IF WS-LOG-DISK-NEEDED < 0                                    00085300
085400         MOVE 0 TO WS-LOG-DISK-NEEDED                             00085400
085500     END-IF.                                                      00085500
085600     IF WS-LOG-DISK-NEEDED > WS-LOG-LINES-RETURNED                00085600
085700         MOVE WS-LOG-LINES-RETURNED TO WS-LOG-DISK-NEEDED         00085700
085800     END-IF.                                                      00085800
085900     COMPUTE WS-LOG-DISK-START =                                  00085900
086000             WS-LOG-LINES-RETURNED - WS-LOG-DISK-NEEDED + 1.      00086000
086100     IF WS-AUDIT-COUNT > CMD-LOG-LIMIT                            00086100
086200         COMPUTE WS-LOG-BUF-START =                               00086200
086300                 WS-AUDIT-COUNT - CMD-LOG-LIMIT + 1               00086300
086400         MOVE CMD-LOG-LIMIT TO WS-LOG-BUF-COUNT                   00086400
086500     ELSE                                                         00086500
086600         MOVE 1 TO WS-LOG-BUF-START                               00086600
086700         MOVE WS-AUDIT-COUNT TO WS-LOG-BUF-COUNT                  00086700
086800     END-IF.                                                      00086800
086900 292-EXIT.                                                        00086900
087000     EXIT.                                                        00087000
087100*                                                                 00087100
087200 293-PRINT-ONE-BUFFER-LINE.                                       00087200
087300     MOVE WS-AUD-WHOLE-LINE(WS-LOG-BUF-IDX) TO RPT-L-LINE-TEXT.   00087300
087400     WRITE RPT-RECORD FROM RPT-LOG-DETAIL-LINE.                   00087400
087500 293-EXIT.                                                        00087500
087600     EXIT.                                                        00087600
087700*                                                                 00087700
087800***************************************************************** 00087800
087900* COMMON HELPER -- LINEAR SEARCH OF THE IN-MEMORY ACCOUNT TABLE.  00087900
088000***************************************************************** 00088000
088100 400-FIND-ACCOUNT-BY-NUMBER.                                      00088100
088200     SET WS-ACCOUNT-NOT-FOUND TO TRUE.                            00088200
088300     MOVE ZERO TO WS-FOUND-INDEX.                                 00088300
088400     IF WS-ACCT-COUNT = 0                                         00088400
088500         GO TO 400-EXIT                                           00088500
088600     END-IF.                                                      00088600
088700     PERFORM 410-CHECK-ONE-ENTRY THRU 410-EXIT                    00088700
088800         VARYING WS-SEARCH-IDX FROM 1 BY 1                        00088800
088900         UNTIL WS-SEARCH-IDX > WS-ACCT-COUNT                      00088900
089000             OR WS-ACCOUNT-WAS-FOUND.                             00089000
089100 400-EXIT.                                                        00089100
089200     EXIT.                                                        00089200
089300*                                                                 00089300
089400 410-CHECK-ONE-ENTRY.                                             00089400
089500     IF WS-ACCT-NUMBER(WS-SEARCH-IDX) = WS-SEARCH-KEY             00089500
089600         SET WS-ACCOUNT-WAS-FOUND TO TRUE                         00089600
089700         MOVE WS-SEARCH-IDX TO WS-FOUND-INDEX                     00089700
089800     END-IF.                                                      00089800
089900 410-EXIT.                                                        00089900
090000     EXIT.                                                        00090000
090100*                                                                 00090100
090200***************************************************************** 00090200
090300* COMMON HELPER -- BUFFER ONE AUDIT-LOG ENTRY FOR END-OF-RUN      00090300
090400* WRITE.  CALLER MOVES WS-AUD-ACCOUNT-KEY/ACTION-KEY/STATUS-KEY/  00090400
090500* DETAILS-KEY BEFORE CALLING.                                     00090500
090600***************************************************************** 00090600
090700 450-APPEND-AUDIT-ENTRY.                                          00090700
090800     ADD 1 TO WS-AUDIT-COUNT.                                     00090800
090900     MOVE WS-TIMESTAMP        TO WS-AUD-TIMESTAMP(WS-AUDIT-COUNT).00090900
091000     MOVE WS-AUD-ACTION-KEY   TO WS-AUD-ACTION(WS-AUDIT-COUNT).   00091000
091100     MOVE WS-AUD-ACCOUNT-KEY  TO WS-AUD-ACCOUNT(WS-AUDIT-COUNT).  00091100
091200     MOVE WS-AUD-STATUS-KEY   TO WS-AUD-STATUS(WS-AUDIT-COUNT).   00091200
091300     MOVE WS-AUD-DETAILS-KEY  TO WS-AUD-DETAILS(WS-AUDIT-COUNT).  00091300
091400 450-EXIT.                                                        00091400
091500     EXIT.                                                        00091500
091600*                                                                 00091600
091700***************************************************************** 00091700
091800* COMMON HELPER -- BUILD "YYYY-MM-DD HH:MM:SS" FOR THE EVENT      00091800
091900* ABOUT TO BE LOGGED.                                             00091900
092000***************************************************************** 00092000
092100 500-BUILD-TIMESTAMP.                                             00092100
092200     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.          00092200
092300     ACCEPT WS-CURRENT-TIME FROM TIME.                            00092300
092400     MOVE WS-CURR-YYYY TO WS-TS-YYYY.                             00092400
092500     MOVE '-'          TO WS-TS-DASH1.                            00092500
092600     MOVE WS-CURR-MM   TO WS-TS-MM.                               00092600
092700     MOVE '-'          TO WS-TS-DASH2.                            00092700
092800     MOVE WS-CURR-DD   TO WS-TS-DD.                               00092800
092900     MOVE SPACE        TO WS-TS-SPACE.                            00092900
093000     MOVE WS-CURR-HH   TO WS-TS-HH.                               00093000
093100     MOVE ':'          TO WS-TS-COLON1.                           00093100
093200     MOVE WS-CURR-MIN  TO WS-TS-MIN.                              00093200
093300     MOVE ':'          TO WS-TS-COLON2.                           00093300
093400     MOVE WS-CURR-SS   TO WS-TS-SS.                               00093400
093500 500-EXIT.                                                        00093500
093600     EXIT.                                                        00093600
093700*                                                                 00093700
093800***************************************************************** 00093800
093900* COMMON HELPER -- AUTHSERVICE PIN VALIDATION.  VALID ONLY IF ALL 00093900
094000* FOUR CHARACTERS OF CMD-PIN ARE DIGITS.                          00094000
094100***************************************************************** 00094100
094200 600-VALIDATE-PIN.                                                00094200
094300     SET WS-PIN-IS-VALID TO TRUE.                                 00094300
094400     PERFORM 610-CHECK-ONE-PIN-CHAR THRU 610-PIN-EXIT             00094400
094500         VARYING WS-PIN-CHAR-IDX FROM 1 BY 1                      00094500
094600         UNTIL WS-PIN-CHAR-IDX > 4.                               00094600
094700 600-EXIT.                                                        00094700
094800     EXIT.                                                        00094800
094900*                                                                 00094900
095000 610-CHECK-ONE-PIN-CHAR.                                          00095000
095100     IF CMD-PIN(WS-PIN-CHAR-IDX:1) NOT DIGIT-CLASS                00095100
095200         SET WS-PIN-IS-INVALID TO TRUE                            00095200
095300     END-IF.                                                      00095300
095400 610-PIN-EXIT.                                                    00095400
095500     EXIT.                                                        00095500
095600*                                                                 00095600
095700***************************************************************** 00095700
095800* COMMON HELPER -- ACCOUNTMIGRATIONHELPER.NEEDSMIGRATION.         00095800
095900***************************************************************** 00095900
096000 620-CHECK-NEEDS-MIGRATION.                                       00096000
096100     SET WS-ACCOUNT-IS-CURRENT TO TRUE.                           00096100
096200     IF WS-ACCT-PASSWORD-HASH(WS-FOUND-INDEX) = SPACES            00096200
096300         SET WS-ACCOUNT-NEEDS-MIGRATION TO TRUE                   00096300
096400     END-IF.                                                      00096400
096500     IF WS-ACCT-PIN(WS-FOUND-INDEX) = SPACES                      00096500
096600         SET WS-ACCOUNT-NEEDS-MIGRATION TO TRUE                   00096600
096700     END-IF.                                                      00096700
096800 620-EXIT.                                                        00096800
096900     EXIT.                                                        00096900
097000*                                                                 00097000
097100***************************************************************** 00097100
097200* BANK -- RESORT AND REWRITE THE ACCOUNT MASTER.                  00097200
097300***************************************************************** 00097300
097400 700-SORT-AND-REWRITE-MASTER.                                     00097400
097500     CALL 'BNKSORT' USING WS-ACCT-COUNT, WS-ACCOUNT-TABLE.        00097500
097600     IF WS-ACCT-COUNT > 0                                         00097600
097700         PERFORM 710-REWRITE-ONE-MASTER-RECORD THRU 710-EXIT      00097700
097800             VARYING WS-REWRITE-IDX FROM 1 BY 1                   00097800
097900             UNTIL WS-REWRITE-IDX > WS-ACCT-COUNT                 00097900
098000     END-IF.                                                      00098000
098100 700-EXIT.                                                        00098100
098200     EXIT.                                                        00098200
098300*                                                                 00098300
098400 710-REWRITE-ONE-MASTER-RECORD.                                   00098400
098500     MOVE WS-ACCT-NUMBER(WS-REWRITE-IDX)        TO ACCT-NUMBER.   00098500
098600     MOVE WS-ACCT-CUSTOMER-NAME(WS-REWRITE-IDX)                   00098600
098700         TO ACCT-CUSTOMER-NAME.                                   00098700
098800     MOVE WS-ACCT-PASSWORD-HASH(WS-REWRITE-IDX)                   00098800
098900         TO ACCT-PASSWORD-HASH.                                   00098900
099000     MOVE WS-ACCT-PIN(WS-REWRITE-IDX)           TO ACCT-PIN.      00099000
099100     MOVE WS-ACCT-BALANCE(WS-REWRITE-IDX)       TO ACCT-BALANCE.  00099100
099200     MOVE WS-ACCT-LOCKED-FLAG(WS-REWRITE-IDX)                     00099200
099300         TO ACCT-LOCKED-FLAG.                                     00099300
099400     MOVE WS-ACCT-TXN-COUNT(WS-REWRITE-IDX)     TO ACCT-TXN-COUNT.00099400
099500     MOVE BNK-ACCOUNT-RECORD TO AMO-RECORD.                       00099500
099600     WRITE AMO-RECORD.                                            00099600
099700 710-EXIT.                                                        00099700
099800     EXIT.                                                        00099800
099900*                                                                 00099900
100000***************************************************************** 00100000
100100* AUDITSERVICE -- FLUSH THE BUFFERED AUDIT ENTRIES TO AUDITLOG.   00100100
100200***************************************************************** 00100200
100300 750-WRITE-AUDIT-LOG.                                             00100300
100400     CLOSE AUDIT-LOG-FILE.                                        00100400
100500     OPEN EXTEND AUDIT-LOG-FILE.                                  00100500
100600     IF WS-AUDIT-COUNT > 0                                        00100600
100700         PERFORM 760-WRITE-ONE-AUDIT-RECORD THRU 760-EXIT         00100700
100800             VARYING WS-AUDIT-WRITE-IDX FROM 1 BY 1               00100800
100900             UNTIL WS-AUDIT-WRITE-IDX > WS-AUDIT-COUNT            00100900
101000     END-IF.                                                      00101000
101100     CLOSE AUDIT-LOG-FILE.                                        00101100
101200 750-EXIT.                                                        00101200
101300     EXIT.                                                        00101300
101400*                                                                 00101400
101500 760-WRITE-ONE-AUDIT-RECORD.                                      00101500
101600     MOVE WS-AUD-TIMESTAMP(WS-AUDIT-WRITE-IDX) TO LOG-TIMESTAMP.  00101600
101700     MOVE WS-AUD-ACTION(WS-AUDIT-WRITE-IDX)    TO LOG-ACTION.     00101700
101800     MOVE WS-AUD-ACCOUNT(WS-AUDIT-WRITE-IDX)   TO LOG-ACCOUNT.    00101800
101900     MOVE WS-AUD-STATUS(WS-AUDIT-WRITE-IDX)    TO LOG-STATUS.     00101900
102000     MOVE WS-AUD-DETAILS(WS-AUDIT-WRITE-IDX)   TO LOG-DETAILS.    00102000
102100     WRITE BNK-AUDIT-LOG-RECORD.                                  00102100
102200 760-EXIT.                                                        00102200
102300     EXIT.                                                        00102300
102400*                                                                 00102400
102500***************************************************************** 00102500
102600* END-OF-RUN SUMMARY REPORT.                                      00102600
102700***************************************************************** 00102700
102800 800-PRINT-SUMMARY-REPORT.                                        00102800
102900     PERFORM 805-PRINT-REPORT-HEADINGS THRU 805-EXIT.             00102900
103000     IF WS-ACCT-COUNT > 0                                         00103000
103100         PERFORM 810-PRINT-ONE-ACCOUNT-LINE THRU 810-EXIT         00103100
103200             VARYING WS-PRINT-IDX FROM 1 BY 1                     00103200
103300             UNTIL WS-PRINT-IDX > WS-ACCT-COUNT                   00103300
103400     END-IF.                                                      00103400
103500     PERFORM 820-PRINT-GRAND-TOTAL-LINE THRU 820-EXIT.            00103500
103600 800-EXIT.                                                        00103600
103700     EXIT.                                                        00103700
103800*                                                                 00103800
103900 805-PRINT-REPORT-HEADINGS.                                       00103900
104000     WRITE RPT-RECORD FROM RPT-HEADING-LINE-1 AFTER TOP-OF-FORM.  00104000
104100     WRITE RPT-RECORD FROM RPT-HEADING-LINE-2 AFTER 1.            00104100
104200 805-EXIT.                                                        00104200
104300     EXIT.                                                        00104300
104400*                                                                 00104400
104500 810-PRINT-ONE-ACCOUNT-LINE.                                      00104500
104600     MOVE WS-ACCT-NUMBER(WS-PRINT-IDX)       TO RPT-D-ACCT-NUMBER.00104600
104700     MOVE WS-ACCT-CUSTOMER-NAME(WS-PRINT-IDX)                     00104700
104800         TO RPT-D-CUSTOMER-NAME.                                  00104800
104900     MOVE WS-ACCT-BALANCE(WS-PRINT-IDX)      TO RPT-D-BALANCE.    00104900
105000     MOVE WS-ACCT-TXN-COUNT(WS-PRINT-IDX)    TO RPT-D-TXN-COUNT.  00105000
105100     IF WS-ACCT-IS-LOCKED(WS-PRINT-IDX)                           00105100
105200         MOVE 'LOCKED' TO RPT-D-STATUS                            00105200
105300     ELSE                                                         00105300
105400         MOVE 'ACTIVE' TO RPT-D-STATUS                            00105400
105500     END-IF.                                                      00105500
105600     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.                       00105600
105700 810-EXIT.                                                        00105700
105800     EXIT.                                                        00105800
105900*                                                                 00105900
106000 820-PRINT-GRAND-TOTAL-LINE.                                      00106000
106100     MOVE ZERO TO WS-GRAND-TOTAL-BALANCE.                         00106100
106200     IF WS-ACCT-COUNT > 0                                         00106200
106300         PERFORM 825-ADD-ONE-BALANCE THRU 825-EXIT                00106300
106400             VARYING WS-PRINT-IDX FROM 1 BY 1                     00106400
106500             UNTIL WS-PRINT-IDX > WS-ACCT-COUNT                   00106500
106600     END-IF.                                                      00106600
106700     MOVE WS-ACCT-COUNT          TO RPT-T-ACCT-COUNT.             00106700
106800     MOVE WS-GRAND-TOTAL-BALANCE TO RPT-T-BALANCE.                00106800
106900     WRITE RPT-RECORD FROM RPT-TOTAL-LINE AFTER 2.                00106900
107000 820-EXIT.                                                        00107000
107100     EXIT.                                                        00107100
107200*                                                                 00107200
107300 825-ADD-ONE-BALANCE.                                             00107300
107400     ADD WS-ACCT-BALANCE(WS-PRINT-IDX) TO WS-GRAND-TOTAL-BALANCE. 00107400
107500 825-EXIT.                                                        00107500
107600     EXIT.                                                        00107600
107700*                                                                 00107700
107800 900-CLOSE-ALL-FILES.                                             00107800
107900     CLOSE ACCOUNT-MASTER-FILE                                    00107900
108000           ACCOUNT-MASTER-OUT                                     00108000
108100           COMMAND-FILE                                           00108100
108200           REPORT-FILE.                                           00108200
108300 900-EXIT.                                                        00108300
108400     EXIT.                                                        00108400
