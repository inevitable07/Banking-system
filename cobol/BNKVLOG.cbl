000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    BNKVLOG.                                          00000200
000300 AUTHOR.        D J TURNER.                                       00000300
000400 INSTALLATION.  FIRST COMMUNITY BANK - DATA PROCESSING.           00000400
000500 DATE-WRITTEN.  02/09/97.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      CONFIDENTIAL - AUDIT DATA.                        00000700
000800***************************************************************** 00000800
000900* BNKVLOG -- AUDIT LOG "LAST N LINES" RETRIEVAL                   00000900
001000*                                                                 00001000
001100* CALLED BY BNKMSTR PARAGRAPH 290-ADMIN-VIEW-LOG FOR AN ADMVIEWLOG00001100
001200* COMMAND.  OPENS THE AUDIT LOG FILE FOR INPUT, READS             00001200
001300* IT TO END OF FILE KEEPING ONLY THE LAST LK-REQUESTED-LINES LINES00001300
001400* IN A WRAPAROUND (CIRCULAR) HOLD TABLE, THEN HANDS THE SELECTED  00001400
001500* LINES BACK TO BNKMSTR IN ORIGINAL CHRONOLOGICAL ORDER TOGETHER  00001500
001600* WITH A COUNT OF HOW MANY WERE FOUND AND THE TOTAL LINE COUNT ON 00001600
001700* THE FILE.                                                       00001700
001800*                                                                 00001800
001900* THE AUDIT LOG CAN RUN TO SEVERAL THOUSAND LINES ON A BUSY       00001900
002000* BRANCH -- THIS ROUTINE NEVER HOLDS MORE THAN LK-REQUESTED-LINES 00002000
002100* OF IT IN STORAGE AT ONCE, WHICH IS WHY THE WRAPAROUND TABLE IS  00002100
002200* USED INSTEAD OF JUST READING THE WHOLE FILE INTO THE CALLER'S   00002200
002300* TABLE.                                                          00002300
002400*                                                                 00002400
002500*    DATE     BY    REQ#      DESCRIPTION                         00002500
002600*    -------- ----  --------  ----------------------------------  00002600
002700*    02/09/97 DJT   ACC-0019  ORIGINAL ROUTINE, REPLACES THE OLD  00002700
002800*                             TELLER SIGN-OFF LOG BOOK LOOKUP     00002800
002900*    06/30/99 RPK   ACC-0032  Y2K - LOG-TIMESTAMP ALREADY CARRIES 00002900
003000*                             A 4-DIGIT YEAR, REVIEWED AND PASSED 00003000
003100*    09/18/01 MLW   ACC-0051  WIDENED HOLD TABLE LIMIT TO 200     00003100
003200*                             LINES FOR THE LARGER ADMIN REPORTS  00003200
003300***************************************************************** 00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-390.                                        00003600
003700 OBJECT-COMPUTER. IBM-390.                                        00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     UPSI-0 IS BNKVLOG-RUN-SW                                     00003900
004000         ON STATUS IS BNKVLOG-TRACE-ON                            00004000
004100         OFF STATUS IS BNKVLOG-TRACE-OFF.                         00004100
004200 INPUT-OUTPUT SECTION.                                            00004200
004300 FILE-CONTROL.                                                    00004300
004400     SELECT AUDIT-LOG-FILE ASSIGN TO AUDITLOG                     00004400
004500         ORGANIZATION IS LINE SEQUENTIAL                          00004500
004600         ACCESS IS SEQUENTIAL                                     00004600
004700         FILE STATUS IS WS-AUDITLOG-STATUS.                       00004700
004800*                                                                 00004800
004900 DATA DIVISION.                                                   00004900
005000 FILE SECTION.                                                    00005000
005100 FD  AUDIT-LOG-FILE                                               00005100
005200     RECORDING MODE IS F.                                         00005200
005300 01  AUDIT-LOG-REC.                                               00005300
005400     05  ALR-TIMESTAMP           PIC X(19).                       00005400
005500     05  ALR-ACTION              PIC X(16).                       00005500
005600     05  ALR-ACCOUNT             PIC X(10).                       00005600
005700     05  ALR-STATUS              PIC X(07).                       00005700
005800     05  ALR-DETAILS             PIC X(40).                       00005800
005900     05  FILLER                  PIC X(04).                       00005900
006000 01  AUDIT-LOG-REC-BYTES REDEFINES AUDIT-LOG-REC.                 00006000
006100     05  ALR-WHOLE-LINE          PIC X(96).                       00006100
006200*                                                                 00006200
006300 WORKING-STORAGE SECTION.                                         00006300
006400 01  WS-FILE-SWITCHES.                                            00006400
006500     05  WS-AUDITLOG-STATUS      PIC X(02) VALUE SPACES.          00006500
006600         88  WS-AUDITLOG-OK          VALUE '00'.                  00006600
006700         88  WS-AUDITLOG-AT-EOF      VALUE '10'.                  00006700
006800     05  WS-AUDITLOG-EOF-SW      PIC X(01) VALUE 'N'.             00006800
006900         88  WS-AUDITLOG-EOF         VALUE 'Y'.                   00006900
007000         88  WS-AUDITLOG-NOT-EOF     VALUE 'N'.                   00007000
007100     05  FILLER                  PIC X(01).                       00007100
007200*                                                                 00007200
007300***************************************************************** 00007300
007400* WRAPAROUND HOLD TABLE -- HOLDS AT MOST 200 LINES.  WS-NEXT-SLOT 00007400
007500* IS THE NEXT SLOT TO BE OVERWRITTEN, WRAPPING BACK TO 1 AFTER    00007500
007600* SLOT 200.  WS-LINES-HELD NEVER EXCEEDS 200 EVEN WHEN THE FILE   00007600
007700* HOLDS THOUSANDS OF LINES.                                       00007700
007800***************************************************************** 00007800
007900 01  WS-HOLD-TABLE.                                               00007900
008000     05  WS-HOLD-LINE OCCURS 200 TIMES                            00008000
008100             PIC X(96).                                           00008100
008200 01  WS-HOLD-TABLE-WORDS REDEFINES WS-HOLD-TABLE.                 00008200
008300     05  WS-HOLD-WORD OCCURS 4800 TIMES                           00008300
008400             PIC X(04).                                           00008400
008500*                                                                 00008500
008600 01  WS-COUNTERS.                                                 00008600
008700     05  WS-NEXT-SLOT            PIC S9(4) COMP VALUE 1.          00008700
008800     05  WS-LINES-HELD           PIC S9(4) COMP VALUE 0.          00008800
008900     05  WS-TOTAL-LINES-READ     PIC S9(9) COMP VALUE 0.          00008900
009000     05  WS-OLDEST-SLOT          PIC S9(4) COMP VALUE 0.          00009000
009100     05  WS-UNLOAD-IDX           PIC S9(4) COMP VALUE 0.          00009100
009200     05  WS-UNLOAD-SLOT          PIC S9(4) COMP VALUE 0.          00009200
009300 01  WS-COUNTER-BYTES REDEFINES WS-COUNTERS.                      00009300
009400     05  WS-COUNTER-RAW          PIC X(04) OCCURS 6 TIMES.        00009400
009500*                                                                 00009500
009600 LINKAGE SECTION.                                                 00009600
009700 01  LK-REQUESTED-LINES          PIC S9(4) COMP.                  00009700
009800 01  LK-LINES-RETURNED           PIC S9(4) COMP.                  00009800
009900 01  LK-TOTAL-LINES-ON-FILE      PIC S9(9) COMP.                  00009900
010000 01  LK-RETURNED-LINES.                                           00010000
010100     05  LK-RETURNED-LINE OCCURS 200 TIMES                        00010100
010200             PIC X(96).                                           00010200
010300*                                                                 00010300
010400 PROCEDURE DIVISION USING LK-REQUESTED-LINES, LK-LINES-RETURNED,  00010400
010500     LK-TOTAL-LINES-ON-FILE, LK-RETURNED-LINES.                   00010500
010600*                                                                 00010600
010700 000-READ-LAST-N-LINES.                                           00010700
010800     PERFORM 010-INITIALIZE THRU 010-EXIT.                        00010800
010900     PERFORM 100-OPEN-AUDIT-LOG THRU 100-EXIT.                    00010900
011000     IF WS-AUDITLOG-OK                                            00011000
011100         PERFORM 200-READ-ONE-LINE THRU 200-EXIT                  00011100
011200             UNTIL WS-AUDITLOG-EOF                                00011200
011300         PERFORM 700-CLOSE-AUDIT-LOG THRU 700-EXIT                00011300
011400         PERFORM 800-UNLOAD-HOLD-TABLE THRU 800-EXIT              00011400
011500     END-IF.                                                      00011500
011600     MOVE WS-TOTAL-LINES-READ TO LK-TOTAL-LINES-ON-FILE.          00011600
011700     MOVE WS-LINES-HELD       TO LK-LINES-RETURNED.               00011700
011800     GOBACK.                                                      00011800
011900*                                                                 00011900
012000 010-INITIALIZE.                                                  00012000
012100     MOVE 1 TO WS-NEXT-SLOT.                                      00012100
012200     MOVE 0 TO WS-LINES-HELD.                                     00012200
012300     MOVE 0 TO WS-TOTAL-LINES-READ.                               00012300
012400     MOVE SPACES TO LK-RETURNED-LINES.                            00012400
012500     IF LK-REQUESTED-LINES > 200                                  00012500
012600         MOVE 200 TO LK-REQUESTED-LINES                           00012600
012700     END-IF.                                                      00012700
012800     IF LK-REQUESTED-LINES < 1                                    00012800
012900         MOVE 1 TO LK-REQUESTED-LINES                             00012900
013000     END-IF.                                                      00013000
013100 010-EXIT.                                                        00013100
013200     EXIT.                                                        00013200
013300*                                                                 00013300
013400 100-OPEN-AUDIT-LOG.                                              00013400
013500     OPEN INPUT AUDIT-LOG-FILE.                                   00013500
013600     IF NOT WS-AUDITLOG-OK                                        00013600
013700         IF BNKVLOG-TRACE-ON                                      00013700
013800             DISPLAY 'BNKVLOG OPEN FAILED RC=' WS-AUDITLOG-STATUS 00013800
013900         END-IF                                                   00013900
014000     END-IF.                                                      00014000
014100 100-EXIT.                                                        00014100
014200     EXIT.                                                        00014200
014300*                                                                 00014300
014400 200-READ-ONE-LINE.                                               00014400
014500     READ AUDIT-LOG-FILE                                          00014500
014600         AT END                                                   00014600
014700             SET WS-AUDITLOG-EOF TO TRUE                          00014700
014800         NOT AT END                                               00014800
014900             PERFORM 210-STORE-IN-HOLD-TABLE THRU 210-EXIT        00014900
015000     END-READ.                                                    00015000
015100 200-EXIT.                                                        00015100
015200     EXIT.                                                        00015200
015300*                                                                 00015300
015400 210-STORE-IN-HOLD-TABLE.                                         00015400
015500     ADD 1 TO WS-TOTAL-LINES-READ.                                00015500
015600     MOVE ALR-WHOLE-LINE TO WS-HOLD-LINE(WS-NEXT-SLOT).           00015600
015700     IF WS-LINES-HELD < LK-REQUESTED-LINES                        00015700
015800         ADD 1 TO WS-LINES-HELD                                   00015800
015900     END-IF.                                                      00015900
016000     ADD 1 TO WS-NEXT-SLOT.                                       00016000
016100     IF WS-NEXT-SLOT > LK-REQUESTED-LINES                         00016100
016200         MOVE 1 TO WS-NEXT-SLOT                                   00016200
016300     END-IF.                                                      00016300
016400 210-EXIT.                                                        00016400
016500     EXIT.                                                        00016500
016600*                                                                 00016600
016700 700-CLOSE-AUDIT-LOG.                                             00016700
016800     CLOSE AUDIT-LOG-FILE.                                        00016800
016900 700-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100*                                                                 00017100
017200***************************************************************** 00017200
017300* UNLOAD THE HOLD TABLE BACK TO THE CALLER IN CHRONOLOGICAL       00017300
017400* ORDER.  THE OLDEST LINE STILL HELD SITS AT WS-NEXT-SLOT WHEN    00017400
017500* THE TABLE HAS WRAPPED AT LEAST ONCE; OTHERWISE THE OLDEST LINE  00017500
017600* IS SIMPLY SLOT 1.                                               00017600
017700***************************************************************** 00017700
017800 800-UNLOAD-HOLD-TABLE.                                           00017800
017900     IF WS-TOTAL-LINES-READ > LK-REQUESTED-LINES                  00017900
018000         MOVE WS-NEXT-SLOT TO WS-OLDEST-SLOT                      00018000
018100     ELSE                                                         00018100
018200         MOVE 1 TO WS-OLDEST-SLOT                                 00018200
018300     END-IF.                                                      00018300
018400     MOVE WS-OLDEST-SLOT TO WS-UNLOAD-SLOT.                       00018400
018500     PERFORM 810-UNLOAD-ONE-LINE THRU 810-EXIT                    00018500
018600         VARYING WS-UNLOAD-IDX FROM 1 BY 1                        00018600
018700         UNTIL WS-UNLOAD-IDX > WS-LINES-HELD.                     00018700
018800 800-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000*                                                                 00019000
019100 810-UNLOAD-ONE-LINE.                                             00019100
019200     MOVE WS-HOLD-LINE(WS-UNLOAD-SLOT)                            00019200
019300         TO LK-RETURNED-LINE(WS-UNLOAD-IDX).                      00019300
019400     ADD 1 TO WS-UNLOAD-SLOT.                                     00019400
019500     IF WS-UNLOAD-SLOT > LK-REQUESTED-LINES                       00019500
019600         MOVE 1 TO WS-UNLOAD-SLOT                                 00019600
019700     END-IF.                                                      00019700
019800 810-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
