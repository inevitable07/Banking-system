000100***************************************************************** 00000100
000200* BNKACCT  --  CUSTOMER ACCOUNT MASTER RECORD                     00000200
000300*                                                                 00000300
000400* ONE OCCURRENCE PER OPEN DDA-STYLE ACCOUNT ON THE SINGLE-BRANCH  00000400
000500* ACCOUNT MASTER (ACCTMSTR).  CARRIES THE CUSTOMER'S CURRENT      00000500
000600* BALANCE, LOCK STATUS AND SECURITY CREDENTIALS.  A BLANK         00000600
000700* ACCT-PASSWORD-HASH OR ACCT-PIN MARKS A "LEGACY" RECORD CARRIED  00000700
000800* FORWARD FROM THE OLD PASSBOOK SYSTEM THAT HAS NOT YET BEEN      00000800
000900* MIGRATED TO THE PASSWORD/PIN SECURITY MODEL -- SEE BNKMSTR      00000900
001000* PARAGRAPH 260-MIGRATE-ACCOUNT.                                  00001000
001100*                                                                 00001100
001200* FIXED 90-BYTE RECORD, ASCENDING ACCT-NUMBER ON THE MASTER FILE. 00001200
001300*                                                                 00001300
001400*    DATE     BY    REQ#      DESCRIPTION                         00001400
001500*    -------- ----  --------  ----------------------------------  00001500
001600*    03/14/94 RPK   ACC-0001  ORIGINAL LAYOUT                     00001600
001700*    11/02/96 DJT   ACC-0014  ADDED ACCT-TXN-COUNT FOR THE NEW    00001700
001800*                             STATEMENT PAGE                      00001800
001900*    06/30/99 RPK   ACC-0032  Y2K - NO DATE FIELDS ON THIS RECORD,00001900
002000*                             REVIEWED AND PASSED                 00002000
002100*    09/18/01 MLW   ACC-0051  ACCT-LOCKED-FLAG 88-LEVELS ADDED    00002100
002200***************************************************************** 00002200
002300 01  BNK-ACCOUNT-RECORD.                                          00002300
002400*    ------------------------------------------------------------ 00002400
002500*    ACCOUNT KEY -- ZERO-FILLED 10 POSITION ACCOUNT NUMBER        00002500
002600*    ------------------------------------------------------------ 00002600
002700     05  ACCT-NUMBER             PIC X(10).                       00002700
002800*    ------------------------------------------------------------ 00002800
002900*    CUSTOMER NAME AS CARRIED ON THE SIGNATURE CARD               00002900
003000*    ------------------------------------------------------------ 00003000
003100     05  ACCT-CUSTOMER-NAME      PIC X(20).                       00003100
003200*    ------------------------------------------------------------ 00003200
003300*    BASE-64 DIGEST OF THE CUSTOMER'S PASSWORD.  BLANK WHEN THE   00003300
003400*    ACCOUNT STILL NEEDS MIGRATION -- SEE BNKHASH FOR THE DIGEST  00003400
003500*    ROUTINE.                                                     00003500
003600*    ------------------------------------------------------------ 00003600
003700     05  ACCT-PASSWORD-HASH      PIC X(44).                       00003700
003800*    ------------------------------------------------------------ 00003800
003900*    4-DIGIT TELLER PIN, CARRIED IN THE CLEAR (NOT DIGESTED).     00003900
004000*    ------------------------------------------------------------ 00004000
004100     05  ACCT-PIN                PIC X(04).                       00004100
004200*    ------------------------------------------------------------ 00004200
004300*    CURRENT LEDGER BALANCE, 2 DECIMALS, PACKED.                  00004300
004400*    ------------------------------------------------------------ 00004400
004500     05  ACCT-BALANCE            PIC S9(9)V99 COMP-3.             00004500
004600*    ------------------------------------------------------------ 00004600
004700*    LOCK STATUS -- 'Y' FROZEN BY ADMIN, 'N' ACTIVE.              00004700
004800*    ------------------------------------------------------------ 00004800
004900     05  ACCT-LOCKED-FLAG        PIC X(01).                       00004900
005000         88  ACCT-IS-LOCKED          VALUE 'Y'.                   00005000
005100         88  ACCT-IS-ACTIVE           VALUE 'N'.                  00005100
005200*    ------------------------------------------------------------ 00005200
005300*    RUNNING COUNT OF DEPOSIT/WITHDRAW TRANSACTIONS POSTED TO     00005300
005400*    THIS ACCOUNT SINCE IT WAS OPENED.                            00005400
005500*    ------------------------------------------------------------ 00005500
005600     05  ACCT-TXN-COUNT           PIC 9(04).                      00005600
005700     05  FILLER                   PIC X(01).                      00005700
