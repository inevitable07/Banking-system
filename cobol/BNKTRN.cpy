000100***************************************************************** 00000100
000200* BNKTRN   --  IN-MEMORY TRANSACTION HISTORY ENTRY                00000200
000300*                                                                 00000300
000400* NOT A PHYSICAL FILE -- HELD AS A SINGLE SCRATCH AREA IN BNKMSTR 00000400
000500* WORKING-STORAGE, REFILLED BY 220-DEPOSIT/230-WITHDRAW EACH TIME 00000500
000600* A COMMAND POSTS MONEY, SO THE AUDIT LOG ENTRY AND THE MASTER'S  00000600
000700* ACCT-TXN-COUNT CAN BE UPDATED FROM IT.  ACCT-TXN-COUNT ON THE   00000700
000800* MASTER IS THE TRUE LIFETIME COUNT -- THIS AREA NEVER PERSISTS   00000800
000900* PAST THE COMMAND THAT BUILT IT.                                 00000900
001000*                                                                 00001000
001100*    DATE     BY    REQ#      DESCRIPTION                         00001100
001200*    -------- ----  --------  ----------------------------------  00001200
001300*    03/14/94 RPK   ACC-0001  ORIGINAL LAYOUT                     00001300
001400*    06/30/99 RPK   ACC-0032  Y2K - TXN-DATETIME ALREADY CARRIES  00001400
001500*                             A 4-DIGIT YEAR, REVIEWED AND PASSED 00001500
001600***************************************************************** 00001600
001700 01  BNK-TRANSACTION-ENTRY.                                       00001700
001800*    ------------------------------------------------------------ 00001800
001900*    OWNING ACCOUNT.                                              00001900
002000*    ------------------------------------------------------------ 00002000
002100     05  TXN-ACCT-NUMBER            PIC X(10).                    00002100
002200*    ------------------------------------------------------------ 00002200
002300*    "DEPOSIT" OR "WITHDRAW".                                     00002300
002400*    ------------------------------------------------------------ 00002400
002500     05  TXN-TYPE                    PIC X(08).                   00002500
002600         88  TXN-IS-DEPOSIT              VALUE 'DEPOSIT '.        00002600
002700         88  TXN-IS-WITHDRAWAL            VALUE 'WITHDRAW'.       00002700
002800*    ------------------------------------------------------------ 00002800
002900*    TRANSACTION AMOUNT, 2 DECIMALS, PACKED.                      00002900
003000*    ------------------------------------------------------------ 00003000
003100     05  TXN-AMOUNT                   PIC S9(9)V99 COMP-3.        00003100
003200*    ------------------------------------------------------------ 00003200
003300*    "YYYY-MM-DD HH:MM:SS" OF THE POSTING.                        00003300
003400*    ------------------------------------------------------------ 00003400
003500     05  TXN-DATETIME                  PIC X(19).                 00003500
003600     05  FILLER                        PIC X(01).                 00003600
