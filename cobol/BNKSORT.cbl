000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    BNKSORT.                                          00000200
000300 AUTHOR.        R P KOWALSKI.                                     00000300
000400 INSTALLATION.  FIRST COMMUNITY BANK - DATA PROCESSING.           00000400
000500 DATE-WRITTEN.  03/14/94.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      INTERNAL USE ONLY.                                00000700
000800***************************************************************** 00000800
000900* BNKSORT -- IN-MEMORY ACCOUNT TABLE SORT                         00000900
001000*                                                                 00001000
001100* CALLED BY BNKMSTR AT END OF RUN, JUST BEFORE THE ACCOUNT        00001100
001200* MASTER IS REWRITTEN, TO PUT THE IN-MEMORY ACCOUNT TABLE INTO    00001200
001300* ASCENDING ACCT-NUMBER SEQUENCE.  THE TABLE ARRIVES IN WHATEVER  00001300
001400* ORDER THE MASTER WAS ORIGINALLY READ PLUS ANY NEWLY CREATED     00001400
001500* ACCOUNTS APPENDED AT THE BOTTOM BY 210-CREATE-ACCOUNT, SO A     00001500
001600* RESORT IS NEEDED ON EVERY RUN THAT HAS EVEN ONE CREATE.         00001600
001700*                                                                 00001700
001800* STRAIGHT INSERTION SORT -- THE TABLE NEVER HOLDS MORE THAN A    00001800
001900* FEW HUNDRED ACCOUNTS ON THIS BRANCH SO THE N-SQUARED COST IS    00001900
002000* NOT WORTH A FANCIER ALGORITHM.  SAME SHAPE AS THE OLD NUMERIC   00002000
002100* ARRAY SORT ROUTINE, JUST MOVING A WHOLE 90-BYTE ACCOUNT ENTRY   00002100
002200* PER SHIFT INSTEAD OF ONE NUMBER.                                00002200
002300*                                                                 00002300
002400*    DATE     BY    REQ#      DESCRIPTION                         00002400
002500*    -------- ----  --------  ----------------------------------  00002500
002600*    03/14/94 RPK   ACC-0001  ORIGINAL ROUTINE, LIFTED FROM THE   00002600
002700*                             OLD ARRAY-SORT UTILITY AND REWORKED 00002700
002800*                             TO CARRY A FULL ACCOUNT ENTRY       00002800
002900*    06/30/99 RPK   ACC-0032  Y2K - NO DATE FIELDS SORTED ON,     00002900
003000*                             REVIEWED AND PASSED                 00003000
003100*    09/18/01 MLW   ACC-0051  WIDENED TABLE LIMIT TO 500 ACCOUNTS 00003100
003200***************************************************************** 00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-390.                                        00003500
003600 OBJECT-COMPUTER. IBM-390.                                        00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     UPSI-0 IS BNKSORT-RUN-SW                                     00003800
003900         ON STATUS IS BNKSORT-TRACE-ON                            00003900
004000         OFF STATUS IS BNKSORT-TRACE-OFF.                         00004000
004100*                                                                 00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400***************************************************************** 00004400
004500* ONE-ENTRY HOLD AREA -- THE ENTRY CURRENTLY BEING INSERTED IS    00004500
004600* COPIED HERE SO IT CAN BE COMPARED AGAINST, AND DROPPED BACK     00004600
004700* INTO, THE TABLE WITHOUT DISTURBING THE ENTRY BEING SHIFTED.     00004700
004800***************************************************************** 00004800
004900 01  WS-HOLD-ENTRY.                                               00004900
005000     05  WS-HOLD-ACCT-NUMBER     PIC X(10).                       00005000
005100     05  WS-HOLD-CUSTOMER-NAME   PIC X(20).                       00005100
005200     05  WS-HOLD-PASSWORD-HASH   PIC X(44).                       00005200
005300     05  WS-HOLD-PIN             PIC X(04).                       00005300
005400     05  WS-HOLD-BALANCE         PIC S9(9)V99 COMP-3.             00005400
005500     05  WS-HOLD-LOCKED-FLAG     PIC X(01).                       00005500
005600     05  WS-HOLD-TXN-COUNT       PIC 9(04).                       00005600
005700     05  FILLER                  PIC X(01).                       00005700
005800 01  WS-HOLD-KEY-VIEW REDEFINES WS-HOLD-ENTRY.                    00005800
005900     05  WS-HOLD-SORT-KEY        PIC X(10).                       00005900
006000     05  FILLER                  PIC X(80).                       00006000
006100 01  WS-HOLD-NAME-VIEW REDEFINES WS-HOLD-ENTRY.                   00006100
006200     05  FILLER                  PIC X(10).                       00006200
006300     05  WS-HOLD-NAME-TEXT       PIC X(20).                       00006300
006400     05  FILLER                  PIC X(60).                       00006400
006500*                                                                 00006500
006600 01  WS-SUBSCRIPTS.                                               00006600
006700     05  WS-MOVE-FROM            PIC S9(4) COMP VALUE 0.          00006700
006800     05  WS-INSERT-TO            PIC S9(4) COMP VALUE 0.          00006800
006900 01  WS-SUBSCRIPT-BYTES REDEFINES WS-SUBSCRIPTS.                  00006900
007000     05  WS-SUBSCRIPT-RAW        PIC X(02) OCCURS 2 TIMES.        00007000
007100*                                                                 00007100
007200 77  WS-SHIFT-DONE-SW            PIC X(01) VALUE 'N'.             00007200
007300     88  WS-SHIFT-DONE               VALUE 'Y'.                   00007300
007400     88  WS-SHIFT-NOT-DONE            VALUE 'N'.                  00007400
007500*                                                                 00007500
007600 LINKAGE SECTION.                                                 00007600
007700 01  LK-TABLE-SIZE               PIC S9(4) COMP.                  00007700
007800 01  LK-ACCOUNT-TABLE.                                            00007800
007900     05  LK-ACCT-ENTRY OCCURS 0 TO 500 TIMES                      00007900
008000             DEPENDING ON LK-TABLE-SIZE.                          00008000
008100         10  LK-ACCT-NUMBER        PIC X(10).                     00008100
008200         10  LK-ACCT-CUSTOMER-NAME PIC X(20).                     00008200
008300         10  LK-ACCT-PASSWORD-HASH PIC X(44).                     00008300
008400         10  LK-ACCT-PIN           PIC X(04).                     00008400
008500         10  LK-ACCT-BALANCE       PIC S9(9)V99 COMP-3.           00008500
008600         10  LK-ACCT-LOCKED-FLAG   PIC X(01).                     00008600
008700         10  LK-ACCT-TXN-COUNT     PIC 9(04).                     00008700
008800         10  FILLER                PIC X(01).                     00008800
008900*                                                                 00008900
009000 PROCEDURE DIVISION USING LK-TABLE-SIZE, LK-ACCOUNT-TABLE.        00009000
009100*                                                                 00009100
009200 000-SORT-ACCOUNT-TABLE.                                          00009200
009300     IF LK-TABLE-SIZE > 1                                         00009300
009400         PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT               00009400
009500             VARYING WS-MOVE-FROM FROM 2 BY 1                     00009500
009600             UNTIL WS-MOVE-FROM > LK-TABLE-SIZE                   00009600
009700     END-IF.                                                      00009700
009800     GOBACK.                                                      00009800
009900*                                                                 00009900
010000 100-INSERT-ONE-ENTRY.                                            00010000
010100     MOVE LK-ACCT-NUMBER(WS-MOVE-FROM)                            00010100
010200         TO WS-HOLD-ACCT-NUMBER.                                  00010200
010300     MOVE LK-ACCT-CUSTOMER-NAME(WS-MOVE-FROM)                     00010300
010400         TO WS-HOLD-CUSTOMER-NAME.                                00010400
010500     MOVE LK-ACCT-PASSWORD-HASH(WS-MOVE-FROM)                     00010500
010600         TO WS-HOLD-PASSWORD-HASH.                                00010600
010700     MOVE LK-ACCT-PIN(WS-MOVE-FROM)                               00010700
010800         TO WS-HOLD-PIN.                                          00010800
010900     MOVE LK-ACCT-BALANCE(WS-MOVE-FROM)                           00010900
011000         TO WS-HOLD-BALANCE.                                      00011000
011100     MOVE LK-ACCT-LOCKED-FLAG(WS-MOVE-FROM)                       00011100
011200         TO WS-HOLD-LOCKED-FLAG.                                  00011200
011300     MOVE LK-ACCT-TXN-COUNT(WS-MOVE-FROM)                         00011300
011400         TO WS-HOLD-TXN-COUNT.                                    00011400
011500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00011500
011600     SET WS-SHIFT-NOT-DONE TO TRUE.                               00011600
011700     PERFORM 110-SHIFT-ONE-SLOT THRU 110-EXIT                     00011700
011800         UNTIL WS-SHIFT-DONE.                                     00011800
011900     MOVE WS-HOLD-ACCT-NUMBER                                     00011900
012000         TO LK-ACCT-NUMBER(WS-INSERT-TO + 1).                     00012000
012100     MOVE WS-HOLD-CUSTOMER-NAME                                   00012100
012200         TO LK-ACCT-CUSTOMER-NAME(WS-INSERT-TO + 1).              00012200
012300     MOVE WS-HOLD-PASSWORD-HASH                                   00012300
012400         TO LK-ACCT-PASSWORD-HASH(WS-INSERT-TO + 1).              00012400
012500     MOVE WS-HOLD-PIN                                             00012500
012600         TO LK-ACCT-PIN(WS-INSERT-TO + 1).                        00012600
012700     MOVE WS-HOLD-BALANCE                                         00012700
012800         TO LK-ACCT-BALANCE(WS-INSERT-TO + 1).                    00012800
012900     MOVE WS-HOLD-LOCKED-FLAG                                     00012900
013000         TO LK-ACCT-LOCKED-FLAG(WS-INSERT-TO + 1).                00013000
013100     MOVE WS-HOLD-TXN-COUNT                                       00013100
013200         TO LK-ACCT-TXN-COUNT(WS-INSERT-TO + 1).                  00013200
013300     IF BNKSORT-TRACE-ON                                          00013300
013400         DISPLAY 'BNKSORT PLACED ' WS-HOLD-SORT-KEY               00013400
013500                 ' AT SLOT ' WS-INSERT-TO                         00013500
013600     END-IF.                                                      00013600
013700 100-EXIT.                                                        00013700
013800     EXIT.                                                        00013800
013900*                                                                 00013900
014000 110-SHIFT-ONE-SLOT.                                              00014000
014100     IF WS-INSERT-TO <= 0                                         00014100
014200         SET WS-SHIFT-DONE TO TRUE                                00014200
014300     ELSE                                                         00014300
014400         IF LK-ACCT-NUMBER(WS-INSERT-TO) <= WS-HOLD-SORT-KEY      00014400
014500             SET WS-SHIFT-DONE TO TRUE                            00014500
014600         ELSE                                                     00014600
014700             MOVE LK-ACCT-NUMBER(WS-INSERT-TO)                    00014700
014800                 TO LK-ACCT-NUMBER(WS-INSERT-TO + 1)              00014800
014900             MOVE LK-ACCT-CUSTOMER-NAME(WS-INSERT-TO)             00014900
015000                 TO LK-ACCT-CUSTOMER-NAME(WS-INSERT-TO + 1)       00015000
015100             MOVE LK-ACCT-PASSWORD-HASH(WS-INSERT-TO)             00015100
015200                 TO LK-ACCT-PASSWORD-HASH(WS-INSERT-TO + 1)       00015200
015300             MOVE LK-ACCT-PIN(WS-INSERT-TO)                       00015300
015400                 TO LK-ACCT-PIN(WS-INSERT-TO + 1)                 00015400
015500             MOVE LK-ACCT-BALANCE(WS-INSERT-TO)                   00015500
015600                 TO LK-ACCT-BALANCE(WS-INSERT-TO + 1)             00015600
015700             MOVE LK-ACCT-LOCKED-FLAG(WS-INSERT-TO)               00015700
015800                 TO LK-ACCT-LOCKED-FLAG(WS-INSERT-TO + 1)         00015800
015900             MOVE LK-ACCT-TXN-COUNT(WS-INSERT-TO)                 00015900
016000                 TO LK-ACCT-TXN-COUNT(WS-INSERT-TO + 1)           00016000
016100             COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1              00016100
016200         END-IF                                                   00016200
016300     END-IF.                                                      00016300
016400 110-EXIT.                                                        00016400
016500     EXIT.                                                        00016500
