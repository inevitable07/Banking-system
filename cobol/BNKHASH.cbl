000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    BNKHASH.                                          00000200
000300 AUTHOR.        M L WEATHERS.                                     00000300
000400 INSTALLATION.  FIRST COMMUNITY BANK - DATA PROCESSING.           00000400
000500 DATE-WRITTEN.  02/09/97.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      CONFIDENTIAL - PASSWORD DIGEST LOGIC.             00000700
000800***************************************************************** 00000800
000900* BNKHASH -- ONE-WAY PASSWORD DIGEST ROUTINE                      00000900
001000*                                                                 00001000
001100* CALLED BY BNKMSTR WHEREVER A PLAINTEXT PASSWORD HAS TO BE       00001100
001200* TURNED INTO THE 44-BYTE VALUE CARRIED IN ACCT-PASSWORD-HASH.    00001200
001300* THE SAME ROUTINE DIGESTS THE FIXED ADMINISTRATOR PASSWORD --    00001300
001400* BNKMSTR JUST PASSES 'ADMIN123' IN PLACE OF A CUSTOMER PASSWORD. 00001400
001500*                                                                 00001500
001600* THIS IS THE BANK'S OWN CHECKSUM-STYLE DIGEST, NOT A STANDARD    00001600
001700* ALGORITHM -- IT PREDATES THE CRYPTO LIBRARY WE PICKED UP WHEN   00001700
001800* THE TELLER SYSTEM WAS CONVERTED AND HAS NEVER BEEN REPLACED     00001800
001900* SINCE EVERY STORED HASH ON THE MASTER WOULD HAVE TO BE REISSUED.00001900
002000* SAME PASSWORD IN ALWAYS GIVES THE SAME 44 BYTES OUT.            00002000
002100*                                                                 00002100
002200*    DATE     BY    REQ#      DESCRIPTION                         00002200
002300*    -------- ----  --------  ----------------------------------  00002300
002400*    02/09/97 DJT   ACC-0019  ORIGINAL ROUTINE, PULLED OUT OF     00002400
002500*                             BNKMSTR SO CREATE/LOGIN/MIGRATE ALL 00002500
002600*                             SHARE ONE DIGEST PATH               00002600
002700*    06/30/99 RPK   ACC-0032  Y2K - NO DATE-SENSITIVE LOGIC IN    00002700
002800*                             THIS ROUTINE, REVIEWED AND PASSED   00002800
002900*    09/18/01 MLW   ACC-0051  ADDED BNKHASH-TRACE-SW FOR THE      00002900
003000*                             SECURITY AUDIT TRACE RUN            00003000
003100***************************************************************** 00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER. IBM-390.                                        00003400
003500 OBJECT-COMPUTER. IBM-390.                                        00003500
003600 SPECIAL-NAMES.                                                   00003600
003700     UPSI-0 IS BNKHASH-RUN-SW                                     00003700
003800         ON STATUS IS BNKHASH-TRACE-ON                            00003800
003900         OFF STATUS IS BNKHASH-TRACE-OFF.                         00003900
004000*                                                                 00004000
004100 DATA DIVISION.                                                   00004100
004200 WORKING-STORAGE SECTION.                                         00004200
004300***************************************************************** 00004300
004400* THE 64-CHARACTER DIGEST ALPHABET.  LOOKS LIKE BASE-64 BUT IS    00004400
004500* ONLY USED TO MAP A NUMBER 0-63 BACK TO A PRINTABLE CHARACTER.   00004500
004600***************************************************************** 00004600
004700 01  WS-ALPHABET-AREA.                                            00004700
004800     05  WS-ALPHABET         PIC X(64).                           00004800
004900 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-AREA.                00004900
005000     05  WS-ALPHA-CHAR       PIC X OCCURS 64 TIMES.               00005000
005100 01  WS-ALPHABET-BLOCKS REDEFINES WS-ALPHABET-TABLE.              00005100
005200     05  WS-ALPHA-BLOCK      PIC X(16) OCCURS 4 TIMES.            00005200
005300*                                                                 00005300
005400 01  WS-FREQUENCY-TABLE.                                          00005400
005500     05  WS-CHAR-COUNT       PIC 9(3) COMP OCCURS 64 TIMES.       00005500
005600 01  WS-FREQUENCY-BYTES REDEFINES WS-FREQUENCY-TABLE.             00005600
005700     05  WS-FREQ-RAW         PIC X(192).                          00005700
005800*                                                                 00005800
005900 77  WS-SPACE-COUNT          PIC 9(3) COMP VALUE 0.               00005900
006000 77  WS-PW-LEN               PIC 9(3) COMP VALUE 0.               00006000
006100 77  WS-SUM                  PIC S9(9) COMP VALUE 0.              00006100
006200 77  WS-OUT-POS              PIC S9(4) COMP VALUE 0.              00006200
006300 77  WS-ALPHA-IDX            PIC S9(4) COMP VALUE 0.              00006300
006400 77  WS-VAL                  PIC S9(9) COMP VALUE 0.              00006400
006500 77  WS-QUOT                 PIC S9(9) COMP VALUE 0.              00006500
006600 77  WS-REM                  PIC S9(9) COMP VALUE 0.              00006600
006700*                                                                 00006700
006800 LINKAGE SECTION.                                                 00006800
006900 01  LK-HASH-INPUT-PW        PIC X(20).                           00006900
007000 01  LK-HASH-OUTPUT          PIC X(44).                           00007000
007100*                                                                 00007100
007200 PROCEDURE DIVISION USING LK-HASH-INPUT-PW, LK-HASH-OUTPUT.       00007200
007300*                                                                 00007300
007400 000-DIGEST-PASSWORD.                                             00007400
007500     PERFORM 005-BUILD-ALPHABET-TABLE THRU 005-EXIT.              00007500
007600     PERFORM 010-CLEAR-WORK-AREAS THRU 010-EXIT.                  00007600
007700     PERFORM 020-BUILD-FREQUENCY-TABLE THRU 020-EXIT.             00007700
007800     PERFORM 030-BUILD-DIGEST-OUTPUT THRU 030-EXIT.               00007800
007900     IF BNKHASH-TRACE-ON                                          00007900
008000         DISPLAY 'BNKHASH PW=' LK-HASH-INPUT-PW                   00008000
008100                 ' DIGEST=' LK-HASH-OUTPUT                        00008100
008200     END-IF.                                                      00008200
008300     GOBACK.                                                      00008300
008400*                                                                 00008400
008500 005-BUILD-ALPHABET-TABLE.                                        00008500
008600     MOVE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO WS-ALPHABET(1:26).      00008600
008700     MOVE 'abcdefghijklmnopqrstuvwxyz' TO WS-ALPHABET(27:26).     00008700
008800     MOVE '0123456789+/' TO WS-ALPHABET(53:12).                   00008800
008900 005-EXIT.                                                        00008900
009000     EXIT.                                                        00009000
009100*                                                                 00009100
009200 010-CLEAR-WORK-AREAS.                                            00009200
009300     MOVE ZERO TO WS-SUM WS-SPACE-COUNT WS-PW-LEN.                00009300
009400     PERFORM 011-CLEAR-ONE-COUNT THRU 011-EXIT                    00009400
009500         VARYING WS-ALPHA-IDX FROM 1 BY 1                         00009500
009600         UNTIL WS-ALPHA-IDX > 64.                                 00009600
009700 010-EXIT.                                                        00009700
009800     EXIT.                                                        00009800
009900*                                                                 00009900
010000 011-CLEAR-ONE-COUNT.                                             00010000
010100     MOVE ZERO TO WS-CHAR-COUNT(WS-ALPHA-IDX).                    00010100
010200 011-EXIT.                                                        00010200
010300     EXIT.                                                        00010300
010400*                                                                 00010400
010500 020-BUILD-FREQUENCY-TABLE.                                       00010500
010600     INSPECT LK-HASH-INPUT-PW TALLYING WS-SPACE-COUNT             00010600
010700         FOR ALL SPACE.                                           00010700
010800     COMPUTE WS-PW-LEN = 20 - WS-SPACE-COUNT.                     00010800
010900     PERFORM 021-TALLY-ONE-CHAR THRU 021-EXIT                     00010900
011000         VARYING WS-ALPHA-IDX FROM 1 BY 1                         00011000
011100         UNTIL WS-ALPHA-IDX > 64.                                 00011100
011200     ADD WS-PW-LEN TO WS-SUM.                                     00011200
011300 020-EXIT.                                                        00011300
011400     EXIT.                                                        00011400
011500*                                                                 00011500
011600 021-TALLY-ONE-CHAR.                                              00011600
011700     INSPECT LK-HASH-INPUT-PW TALLYING                            00011700
011800         WS-CHAR-COUNT(WS-ALPHA-IDX)                              00011800
011900         FOR ALL WS-ALPHA-CHAR(WS-ALPHA-IDX).                     00011900
012000     COMPUTE WS-SUM = WS-SUM +                                    00012000
012100         (WS-CHAR-COUNT(WS-ALPHA-IDX) * WS-ALPHA-IDX).            00012100
012200 021-EXIT.                                                        00012200
012300     EXIT.                                                        00012300
012400*                                                                 00012400
012500 030-BUILD-DIGEST-OUTPUT.                                         00012500
012600     MOVE SPACES TO LK-HASH-OUTPUT.                               00012600
012700     PERFORM 031-BUILD-ONE-BYTE THRU 031-EXIT                     00012700
012800         VARYING WS-OUT-POS FROM 1 BY 1                           00012800
012900         UNTIL WS-OUT-POS > 44.                                   00012900
013000 030-EXIT.                                                        00013000
013100     EXIT.                                                        00013100
013200*                                                                 00013200
013300 031-BUILD-ONE-BYTE.                                              00013300
013400     COMPUTE WS-VAL =                                             00013400
013500         (WS-SUM + 1) * (WS-OUT-POS * 31 + 7).                    00013500
013600     COMPUTE WS-QUOT = WS-VAL / 64.                               00013600
013700     COMPUTE WS-REM = WS-VAL - (WS-QUOT * 64).                    00013700
013800     MOVE WS-ALPHA-CHAR(WS-REM + 1)                               00013800
013900         TO LK-HASH-OUTPUT(WS-OUT-POS:1).                         00013900
014000 031-EXIT.                                                        00014000
014100     EXIT.                                                        00014100
