000100***************************************************************** 00000100
000200* BNKAUD   --  AUDIT LOG RECORD                                   00000200
000300*                                                                 00000300
000400* ONE LINE PER SECURITY OR MONEY-MOVEMENT EVENT, APPENDED TO THE  00000400
000500* AUDIT LOG (AUDITLOG) AT END OF EACH BNKMSTR RUN.  AUDITORS PULL 00000500
000600* THIS FILE DIRECTLY -- DO NOT CHANGE FIELD WIDTHS WITHOUT        00000600
000700* CLEARING IT WITH INTERNAL AUDIT FIRST.                          00000700
000800*                                                                 00000800
000900* FIXED 96-BYTE RECORD, APPEND-ONLY, CHRONOLOGICAL -- NEVER       00000900
001000* REWRITTEN, NEVER RESEQUENCED.                                   00001000
001100*                                                                 00001100
001200*    DATE     BY    REQ#      DESCRIPTION                         00001200
001300*    -------- ----  --------  ----------------------------------  00001300
001400*    02/09/97 DJT   ACC-0019  ORIGINAL LAYOUT, REPLACES THE       00001400
001500*                             TELLER SIGN-OFF LOG BOOK            00001500
001600*    06/30/99 RPK   ACC-0032  Y2K - LOG-TIMESTAMP ALREADY CARRIES 00001600
001700*                             A 4-DIGIT YEAR, REVIEWED AND PASSED 00001700
001800*    09/18/01 MLW   ACC-0051  WIDENED LOG-DETAILS FOR ADMIN-USER  00001800
001900*                             TEXT ON LOCK/UNLOCK ENTRIES         00001900
002000***************************************************************** 00002000
002100 01  BNK-AUDIT-LOG-RECORD.                                        00002100
002200*    ------------------------------------------------------------ 00002200
002300*    EVENT TIMESTAMP, "YYYY-MM-DD HH:MM:SS".                      00002300
002400*    ------------------------------------------------------------ 00002400
002500     05  LOG-TIMESTAMP             PIC X(19).                     00002500
002600*    ------------------------------------------------------------ 00002600
002700*    EVENT TYPE -- LOGIN, WRONG_PASSWORD, WRONG_PIN, WITHDRAW,    00002700
002800*    DEPOSIT, ACCOUNT_LOCK, ACCOUNT_UNLOCK, ADMIN_LOGIN,          00002800
002900*    ADMIN_LOGOUT.                                                00002900
003000*    ------------------------------------------------------------ 00003000
003100     05  LOG-ACTION                 PIC X(16).                    00003100
003200*    ------------------------------------------------------------ 00003200
003300*    ACCOUNT THE EVENT PERTAINS TO -- BLANK FOR ADMIN EVENTS.     00003300
003400*    ------------------------------------------------------------ 00003400
003500     05  LOG-ACCOUNT                 PIC X(10).                   00003500
003600*    ------------------------------------------------------------ 00003600
003700*    SUCCESS OR FAILED.                                           00003700
003800*    ------------------------------------------------------------ 00003800
003900     05  LOG-STATUS                   PIC X(07).                  00003900
004000         88  LOG-WAS-SUCCESS              VALUE 'SUCCESS'.        00004000
004100         88  LOG-WAS-FAILED               VALUE 'FAILED '.        00004100
004200*    ------------------------------------------------------------ 00004200
004300*    FREE-TEXT DETAIL -- REASON, AMOUNT OR ADMIN USER.            00004300
004400*    ------------------------------------------------------------ 00004400
004500     05  LOG-DETAILS                   PIC X(40).                 00004500
004600     05  FILLER                        PIC X(04).                 00004600
