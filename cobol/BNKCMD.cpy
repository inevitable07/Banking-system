000100***************************************************************** 00000100
000200* BNKCMD   --  BATCH COMMAND RECORD                               00000200
000300*                                                                 00000300
000400* ONE RECORD PER LINE OF THE DAILY COMMAND FILE (CMDFILE) THAT    00000400
000500* DRIVES A BNKMSTR RUN.  REPLACES THE OLD TELLER-KEYED SCREEN     00000500
000600* TRANSACTIONS -- CMD-CODE IS THE SAME SHORT VERB THE TELLERS     00000600
000700* USED TO KEY ON THE 3270, NOW CARRIED IN A FLAT FILE SO THE      00000700
000800* NIGHT RUN CAN DRIVE IT UNATTENDED.                              00000800
000900*                                                                 00000900
001000* FIXED 90-BYTE RECORD, PROCESSED IN THE ORDER RECEIVED -- NO     00001000
001100* KEY, NO RESEQUENCING.                                           00001100
001200*                                                                 00001200
001300*    DATE     BY    REQ#      DESCRIPTION                         00001300
001400*    -------- ----  --------  ----------------------------------  00001400
001500*    03/14/94 RPK   ACC-0001  ORIGINAL LAYOUT (CREATE/DEPOSIT/    00001500
001600*                             WITHDRAW/LOGIN ONLY)                00001600
001700*    02/09/97 DJT   ACC-0019  ADDED LOCK/UNLOCK, CMD-LOCK-ACTION  00001700
001800*    06/30/99 RPK   ACC-0032  Y2K - NO DATE FIELDS ON THIS RECORD,00001800
001900*                             REVIEWED AND PASSED                 00001900
002000*    04/05/00 MLW   ACC-0044  ADDED MIGRATE FOR THE PASSBOOK      00002000
002100*                             CONVERSION PROJECT                  00002100
002200*    09/18/01 MLW   ACC-0051  ADDED ADMIN COMMAND CODES AND       00002200
002300*                             CMD-LOG-LIMIT                       00002300
002400***************************************************************** 00002400
002500 01  BNK-COMMAND-RECORD.                                          00002500
002600*    ------------------------------------------------------------ 00002600
002700*    COMMAND VERB -- CREATE, DEPOSIT, WITHDRAW, LOGIN, LOCK,      00002700
002800*    UNLOCK, MIGRATE, ADMINLOGIN, ADMLSTALL, ADMLBAL, ADMVIEWLOG. 00002800
002900*    ------------------------------------------------------------ 00002900
003000     05  CMD-CODE                PIC X(10).                       00003000
003100*    ------------------------------------------------------------ 00003100
003200*    TARGET ACCOUNT -- BLANK ON CREATE (NUMBER IS GENERATED) AND  00003200
003300*    ON THE ADMLSTALL/ADMLBAL/ADMVIEWLOG ADMIN COMMANDS.          00003300
003400*    ------------------------------------------------------------ 00003400
003500     05  CMD-ACCT-NUMBER          PIC X(10).                      00003500
003600*    ------------------------------------------------------------ 00003600
003700*    CUSTOMER NAME -- CREATE ONLY.                                00003700
003800*    ------------------------------------------------------------ 00003800
003900     05  CMD-CUSTOMER-NAME        PIC X(20).                      00003900
004000*    ------------------------------------------------------------ 00004000
004100*    PLAINTEXT PASSWORD -- CREATE/LOGIN/MIGRATE/ADMINLOGIN.       00004100
004200*    NEVER STORED -- DIGESTED BY BNKHASH BEFORE IT TOUCHES THE    00004200
004300*    MASTER.                                                      00004300
004400*    ------------------------------------------------------------ 00004400
004500     05  CMD-PASSWORD              PIC X(20).                     00004500
004600*    ------------------------------------------------------------ 00004600
004700*    PLAINTEXT PIN -- CREATE/WITHDRAW/MIGRATE.                    00004700
004800*    ------------------------------------------------------------ 00004800
004900     05  CMD-PIN                   PIC X(04).                     00004900
005000*    ------------------------------------------------------------ 00005000
005100*    DEPOSIT/WITHDRAWAL AMOUNT, 2 DECIMALS, PACKED.               00005100
005200*    ------------------------------------------------------------ 00005200
005300     05  CMD-AMOUNT                PIC S9(9)V99 COMP-3.           00005300
005400*    ------------------------------------------------------------ 00005400
005500*    'L' = LOCK, 'U' = UNLOCK -- LOCK/UNLOCK COMMANDS ONLY.       00005500
005600*    ------------------------------------------------------------ 00005600
005700     05  CMD-LOCK-ACTION            PIC X(01).                    00005700
005800         88  CMD-IS-LOCK-REQUEST        VALUE 'L'.                00005800
005900         88  CMD-IS-UNLOCK-REQUEST      VALUE 'U'.                00005900
006000*    ------------------------------------------------------------ 00006000
006100*    NUMBER OF AUDIT LOG LINES TO SHOW -- ADMVIEWLOG ONLY.        00006100
006200*    ------------------------------------------------------------ 00006200
006300     05  CMD-LOG-LIMIT               PIC 9(04).                   00006300
006400     05  FILLER                      PIC X(15).                   00006400
